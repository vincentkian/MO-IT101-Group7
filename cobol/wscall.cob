000100* Linkage Block Passed To Called Payroll Subprograms.                     
000200* 12/03/84 rms - Created.                                                 
000300* 09/05/96 efc - Ws-Term-Code widened 9 to 99.                            
000400*                                                                         
000500 01  WS-Calling-Data.                                                     
000600     03  WS-Called         pic x(8).                                      
000700     03  WS-Caller         pic x(8).                                      
000800     03  WS-Term-Code      pic 99.                                        
000900     03  filler            pic x(04).                                     
001000*                                                                         
