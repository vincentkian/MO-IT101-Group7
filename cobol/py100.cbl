000100*******************************************************                   
000200*                                                     *                   
000300*           Payroll Summary Report - Driver           *                   
000400*                                                     *                   
000500*******************************************************                   
000600 identification   division.                                               
000700 program-id.      py100.                                                  
000800 author.          R. M. Santos.                                           
000900 installation.    Motorph Manufacturing Corp - Systems.                   
001000 date-written.    10/03/1984.                                             
001100 date-compiled.                                                           
001200 security.        Confidential - Payroll Sub-System.                      
001300*                                                                         
001400* Remarks.        Drives a single-employee, single-month                  
001500*                 payroll inquiry.  Reads the employee number             
001600*                 and month off a one-record control card,                
001700*                 finds the employee, builds the month's pay              
001800*                 period weeks (Py105), scans attendance week             
001900*                 by week (Py110) and applies the statutory               
002000*                 deductions (Py120), printing the Payroll                
002100*                 Summary Report as it goes.  Read-only - no              
002200*                 master file is ever rewritten by this run.              
002300*                                                                         
002400* Changes:                                                                
002500* 10/03/84 rms - Created.  Originally read employee and week              
002600*                logic in-line; this prog now just drives it.             
002700* 18/03/84 rms - Week-table build split out to Py105.                     
002800* 20/03/84 rms - Weekly pay calc split out to Py110.                      
002900* 22/03/84 rms - Deduction calc split out to Py120.                       
003000* 04/09/86 efc - Heading line now picks up Emp-Search-Name                
003100*                (see Wspyemp remarks) instead of building                
003200*                "Last, First" locally.                                   
003300* 19/02/99 jpt - Y2K.  All dates on this run carried mmddccyy;            
003400*                Cc-Month (a name, not a date) unaffected.                
003500* 08/06/07 rms - Benefit field names changed to match Revenue             
003600*                circular (ties to Wspyemp same date).                    
003700* 30/09/09 rms - Picked up revised Wht table from Py120 without           
003800*                change here - net pay formula unaffected.                
003900* 11/02/14 efc - Philhealth wording on the deduction line                 
004000*                updated to say "employee share".                         
004100* 19/04/17 efc - Net Pay line was bypassing Ws-Edit-Amt and               
004200*                printing the raw unedited figure (e.g.                   
004300*                "0002105.75") - routed it through the same               
004400*                edit field as the other deduction lines, and             
004500*                added a Py108 zero-net-pay console warning so            
004600*                Ws-Net-Value/-R still earns its keep.                    
004700*                                                                         
004800 environment      division.                                               
004900 configuration    section.                                                
005000 source-computer. IBM-370.                                                
005100 object-computer. IBM-370.                                                
005200 special-names.   C01 is TOP-OF-FORM.                                     
005300 input-output     section.                                                
005400 file-control.                                                            
005500 copy "selpyctl.cob".                                                     
005600 copy "selpyemp.cob".                                                     
005700 copy "selpyrpt.cob".                                                     
005800*                                                                         
005900 data             division.                                               
006000 file             section.                                                
006100 copy "fdpyctl.cob".                                                      
006200 copy "fdpyemp.cob".                                                      
006300 copy "fdpyrpt.cob".                                                      
006400*                                                                         
006500 working-storage  section.                                                
006600*                                                                         
006700 copy "wscall.cob".                                                       
006800 copy "wspyemp.cob".                                                      
006900 copy "wspywk.cob".                                                       
007000 copy "wspysum.cob".                                                      
007100*                                                                         
007200 77  WS-Rpt-Line-Ctr          pic 9(3)      comp  value zero.             
007300*                                                                         
007400 01  WS-Data.                                                             
007500     03  PY-Ctl-File-Status    pic xx.                                    
007600     03  PY-Emp-File-Status    pic xx.                                    
007700     03  PY-Rpt-File-Status    pic xx.                                    
007800     03  WS-Emp-No-Wanted      pic 9(6).                                  
007900     03  WS-Emp-Eof-Switch     pic x         value "N".                   
008000         88  WS-Emp-Eof                      value "Y".                   
008100     03  WS-Emp-Found-Switch   pic x         value "N".                   
008200         88  WS-Emp-Found                    value "Y".                   
008300     03  filler                pic x(05).                                 
008400*                                                                         
008500 01  WS-Date-Format-Work.                                                 
008600     03  WS-Fmt-Date           pic 9(8).                                  
008700     03  WS-Fmt-Date-R     redefines  WS-Fmt-Date.                        
008800         05  WS-Fmt-MM         pic 99.                                    
008900         05  WS-Fmt-DD         pic 99.                                    
009000         05  WS-Fmt-CCYY       pic 9(4).                                  
009100     03  WS-Fmt-Slash.                                                    
009200         05  WS-Slash-MM       pic 99.                                    
009300         05  filler            pic x      value "/".                      
009400         05  WS-Slash-DD       pic 99.                                    
009500         05  filler            pic x      value "/".                      
009600         05  WS-Slash-CCYY     pic 9(4).                                  
009700     03  filler                pic x(02).                                 
009800*                                                                         
009900 01  WS-Hours-Minutes-Work.                                               
010000     03  WS-HM-Value           pic 9(5).                                  
010100     03  WS-HM-Value-R     redefines  WS-HM-Value.                        
010200         05  WS-HM-Hrs         pic 9(3).                                  
010300         05  WS-HM-Min         pic 99.                                    
010400     03  filler                pic x(02).                                 
010500*                                                                         
010600 01  WS-Net-Pay-Work.                                                     
010700     03  WS-Net-Value          pic 9(7)v99.                               
010800     03  WS-Net-Value-R    redefines  WS-Net-Value.                       
010900         05  WS-Net-Whole      pic 9(7).                                  
011000         05  WS-Net-Cents      pic 99.                                    
011100     03  filler                pic x(02).                                 
011200*                                                                         
011300 01  WS-Edit-Work.                                                        
011400     03  WS-Edit-Amt           pic zzz,zz9.99.                            
011500     03  filler                pic x(05).                                 
011600*                                                                         
011700 01  WS-Line-Areas.                                                       
011800     03  WS-Line-01            pic x(80).                                 
011900     03  filler                pic x(04).                                 
012000*                                                                         
012100 procedure        division.                                               
012200*                                                                         
012300*    Mainline.  Open, read the one control card, build the                
012400*    week grid, find the employee, print the header, walk                 
012500*    every week in the month, then fold in the statutory                  
012600*    deductions and close out.  Any failure along the way                 
012700*    backs straight out with a distinct PY1nn/return-code so              
012800*    whatever scheduled the run knows which stage failed -                
012900*    there is no restart logic, this is a single-pass inquiry.            
013000 aa000-Main            section.                                           
013100*                                                                         
013200*    Three sequential opens, each checked on its own so the               
013300*    operator message names the one file that actually failed             
013400*    rather than a generic "open error" - matches the Fe-file-            
013500*    status-by-message habit used throughout this shop's jobs.            
013600 aa010-Open-Files.                                                        
013700*    Control card first - nothing else is worth opening if                
013800*    there is no card to read the run's parameters off.                   
013900     open     input  PY-Control-File.                                     
014000     if       PY-Ctl-File-Status not = "00"                               
014100              display "PY101 - CONTROL CARD FILE WILL NOT OPEN"           
014200                      upon console                                        
014300              close   PY-Control-File                                     
014400              goback  returning 1.                                        
014500*    Employee Master next - each Close list only names the                
014600*    files actually opened so far, never a file this paragraph            
014700*    has not yet reached (closing an unopened file is itself              
014800*    an error on some compilers, not just wasted motion).                 
014900     open     input  PY-Employee-File.                                    
015000     if       PY-Emp-File-Status not = "00"                               
015100              display "PY102 - EMPLOYEE MASTER WILL NOT OPEN"             
015200                      upon console                                        
015300              close   PY-Control-File PY-Employee-File                    
015400              goback  returning 1.                                        
015500*    Report file last, Output mode - this run always starts               
015600*    the report fresh, there is no append-to-prior-run option.            
015700     open     output PY-Report-File.                                      
015800     if       PY-Rpt-File-Status not = "00"                               
015900              display "PY103 - REPORT FILE WILL NOT OPEN"                 
016000                      upon console                                        
016100              close   PY-Control-File                                     
016200                      PY-Employee-File                                    
016300                      PY-Report-File                                      
016400              goback  returning 1.                                        
016500*                                                                         
016600*    The control card is the batch stand-in for the Scanner               
016700*    prompts the interactive version used to take - one record,           
016800*    employee number plus the month name, no other parameters.            
016900*    A missing card is treated as a setup error, not empty work.          
017000 aa020-Get-Parameters.                                                    
017100     read     PY-Control-File                                             
017200              at end                                                      
017300              display "PY104 - NO CONTROL CARD SUPPLIED"                  
017400                      upon console                                        
017500              close   PY-Control-File PY-Employee-File                    
017600                      PY-Report-File                                      
017700              goback  returning 1.                                        
017800     move     Fc-Emp-No  to  WS-Emp-No-Wanted.                            
017900     move     Fc-Month   to  PY-Month-Requested.                          
018000*                                                                         
018100*    Hands the month name to Py105, which matches it against              
018200*    the fixed anchor-date week grid and gives back however               
018300*    many Sunday-Saturday weeks fall in that month (4 or 5) -             
018400*    a zero count means the month name did not match the grid             
018500*    at all, which we treat the same as a bad control card.               
018600 aa030-Build-Week-Table.                                                  
018700     move     "py105"    to  WS-Called.                                   
018800     call     "py105"    using  WS-Calling-Data                           
018900                                 PY-Month-Requested                       
019000                                 PY-Week-Table                            
019100                                 PY-Weeks-In-Month.                       
019200     if       PY-Weeks-In-Month = zero                                    
019300              display "PY105A - MONTH NOT VALID FOR THIS RUN"             
019400                      upon console                                        
019500              close   PY-Control-File PY-Employee-File                    
019600                      PY-Report-File                                      
019700              goback  returning 2.                                        
019800*                                                                         
019900*    Sequential scan of Employee-Master for the one number off            
020000*    the control card - no index or keyed read, the master is             
020100*    small enough that the original shop never bothered with              
020200*    one.  Bb010 below does the actual compare, row by row.               
020300 aa040-Find-Employee.                                                     
020400     move     "N"  to  WS-Emp-Eof-Switch.                                 
020500     move     "N"  to  WS-Emp-Found-Switch.                               
020600     perform  zz900-Read-Employee thru zz900-Exit.                        
020700     perform  bb010-Scan-Employee thru bb010-Exit                         
020800              until   WS-Emp-Eof or WS-Emp-Found.                         
020900     if       not WS-Emp-Found                                            
021000              display "PY106 - EMPLOYEE NOT FOUND "                       
021100                      WS-Emp-No-Wanted upon console                       
021200              close   PY-Control-File PY-Employee-File                    
021300                      PY-Report-File                                      
021400              goback  returning 3.                                        
021500*                                                                         
021600*    A zero or blank hourly rate would silently produce a zero            
021700*    payslip further down, which looks exactly like a genuine             
021800*    no-pay week - this stops that before it gets anywhere near           
021900*    the report.  Benefits total is built once here (it never             
022000*    varies week to week, unlike the salary accumulator below,            
022100*    so there is no sense re-adding it in the weekly loop).               
022200 aa045-Employee-Checks.                                                   
022300     if       Emp-Hourly-Rate not > zero                                  
022400              display "PY107 - HOURLY RATE NOT GREATER THAN ZERO"         
022500                      upon console                                        
022600              close   PY-Control-File PY-Employee-File                    
022700                      PY-Report-File                                      
022800              goback  returning 4.                                        
022900     add      Emp-Rice-Subsidy Emp-Phone-Allowance                        
023000              Emp-Clothing-Allow  giving  Ps-Monthly-Benefits.            
023100     move     Emp-No             to  Ps-Emp-Number.                       
023200     move     Emp-Search-Name    to  Ps-Name.                             
023300     move     Emp-Birth-MM       to  WS-Fmt-MM.                           
023400     move     Emp-Birth-DD       to  WS-Fmt-DD.                           
023500     move     Emp-Birth-CCYY     to  WS-Fmt-CCYY.                         
023600     perform  cc010-Slash-Date thru cc010-Exit.                           
023700     move     WS-Fmt-Slash       to  Ps-Birthday.                         
023800     move     zero               to  Ps-Monthly-Salary.                   
023900*                                                                         
024000*    Report banner - employee identity block only; the per-               
024100*    week detail and the deduction breakdown are each printed             
024200*    by their own paragraph further down as the figures become            
024300*    available, not assembled here ahead of time.                         
024400 aa046-Print-Header.                                                      
024500     move     spaces             to  WS-Line-01.                          
024600     string   "========Employee Payroll Summary======="                   
024700              delimited by size  into  WS-Line-01.                        
024800     perform  zz910-Write-Line thru zz910-Exit.                           
024900     move     spaces             to  WS-Line-01.                          
025000     string   "Employee Number: " delimited by size                       
025100              Ps-Emp-Number      delimited by size                        
025200              into WS-Line-01.                                            
025300     perform  zz910-Write-Line thru zz910-Exit.                           
025400     move     spaces             to  WS-Line-01.                          
025500     string   "Name: " delimited by size                                  
025600              Ps-Name            delimited by size                        
025700              into WS-Line-01.                                            
025800     perform  zz910-Write-Line thru zz910-Exit.                           
025900     move     spaces             to  WS-Line-01.                          
026000     string   "Birthday: " delimited by size                              
026100              Ps-Birthday        delimited by size                        
026200              into WS-Line-01.                                            
026300     perform  zz910-Write-Line thru zz910-Exit.                           
026400     move     spaces             to  WS-Line-01.                          
026500     string   "---------------------------------------"                   
026600              delimited by size  into  WS-Line-01.                        
026700     perform  zz910-Write-Line thru zz910-Exit.                           
026800*    Month name centred under its own rule line, leading off              
026900*    the per-week detail that Aa050 is about to print below.              
027000     move     spaces             to  WS-Line-01.                          
027100     string   "             " delimited by size                           
027200              PY-Month-Requested delimited by size                        
027300              into WS-Line-01.                                            
027400     perform  zz910-Write-Line thru zz910-Exit.                           
027500     move     spaces             to  WS-Line-01.                          
027600     string   "---------------------------------------"                   
027700              delimited by size  into  WS-Line-01.                        
027800     perform  zz910-Write-Line thru zz910-Exit.                           
027900*                                                                         
028000*    One Call to Py110 per week in the grid Py105 built - the             
028100*    Varying index walks Py-Week-Table exactly as many times              
028200*    as the month actually has weeks (4 or 5), never a fixed              
028300*    count, so a short or long month never over/under-runs it.            
028400 aa050-Process-Weeks.                                                     
028500     perform  bb100-One-Week thru bb100-Exit                              
028600              varying PY-Wk-Ix from 1 by 1                                
028700              until   PY-Wk-Ix > PY-Weeks-In-Month.                       
028800*                                                                         
028900*    Deductions are computed once on the completed monthly                
029000*    salary (all weeks already summed into Ps-Monthly-Salary              
029100*    by Bb100 above), never per week - SSS/PhilHealth/Pag-IBIG/           
029200*    withholding tax are all monthly-bracket figures by law,              
029300*    so a partial-month run would misstate every bracket if               
029400*    this were done week by week instead.                                 
029500 aa060-Compute-Deductions.                                                
029600     move     "py120"    to  WS-Called.                                   
029700     call     "py120"    using  WS-Calling-Data                           
029800                                 Ps-Monthly-Salary                        
029900                                 Ps-Sss                                   
030000                                 Ps-Philhealth                            
030100                                 Ps-Pagibig                               
030200                                 Ps-Withholding-Tax.                      
030300     compute  Ps-Net-Pay = Ps-Monthly-Salary                              
030400                          - Ps-Sss - Ps-Philhealth                        
030500                          - Ps-Pagibig - Ps-Withholding-Tax               
030600                          + Ps-Monthly-Benefits.                          
030700     perform  cc900-Print-Deductions thru cc900-Exit.                     
030800     close    PY-Control-File PY-Employee-File PY-Report-File.            
030900     goback   returning zero.                                             
031000 aa000-Exit.  exit section.                                               
031100*                                                                         
031200*    Single read point for Employee-Master, same one-spot habit           
031300*    as Zz910-Write-Line below for the report - only place the            
031400*    Eof switch gets set, so Bb010/Aa040 never have to guess.             
031500 zz900-Read-Employee.                                                     
031600     read     PY-Employee-File                                            
031700              at end  move "Y" to WS-Emp-Eof-Switch.                      
031800 zz900-Exit.  exit.                                                       
031900*                                                                         
032000*    Compares the external file key to the number wanted; a               
032100*    miss just reads on, a hit loads the whole row and stops              
032200*    the scan - there is no early-exit shortcut for a match               
032300*    found on the very first record, the loop test in Aa040               
032400*    handles that the same way as any other row.                          
032500 bb010-Scan-Employee.                                                     
032600     if       Fe-Emp-No = WS-Emp-No-Wanted                                
032700              perform bb020-Load-Employee thru bb020-Exit                 
032800              move    "Y" to WS-Emp-Found-Switch                          
032900     else                                                                 
033000              perform zz900-Read-Employee thru zz900-Exit.                
033100 bb010-Exit.  exit.                                                       
033200*                                                                         
033300*    Copies the external (unpacked) master row into the                   
033400*    internal Comp-3 business record (Wspyemp) - also builds              
033500*    the one-field "Last, First" search/print name here so                
033600*    nothing downstream ever has to re-assemble it (the 1986              
033700*    change noted above moved that assembly to this spot).                
033800 bb020-Load-Employee.                                                     
033900     move     Fe-Emp-No            to Emp-No.                             
034000     move     Fe-Last-Name         to Emp-Last-Name.                      
034100     move     Fe-First-Name        to Emp-First-Name.                     
034200     string   Fe-Last-Name  delimited by size                             
034300              ", "          delimited by size                             
034400              Fe-First-Name delimited by size                             
034500              into Emp-Search-Name.                                       
034600     move     Fe-Birth-Date        to Emp-Birth-Date.                     
034700     move     Fe-Rice-Subsidy      to Emp-Rice-Subsidy.                   
034800     move     Fe-Phone-Allowance   to Emp-Phone-Allowance.                
034900     move     Fe-Clothing-Allow    to Emp-Clothing-Allow.                 
035000     move     Fe-Hourly-Rate       to Emp-Hourly-Rate.                    
035100 bb020-Exit.  exit.                                                       
035200*                                                                         
035300*    Shared by the birthday line and both week-start/week-end             
035400*    lines - takes whatever Mm/Dd/Ccyy the caller already moved           
035500*    into Ws-Fmt-Date-R and re-punctuates it with slashes; the            
035600*    caller is responsible for loading Ws-Fmt-Date first.                 
035700 cc010-Slash-Date.                                                        
035800     move     WS-Fmt-MM    to  WS-Slash-MM.                               
035900     move     WS-Fmt-DD    to  WS-Slash-DD.                               
036000     move     WS-Fmt-CCYY  to  WS-Slash-CCYY.                             
036100 cc010-Exit.  exit.                                                       
036200*                                                                         
036300*    One pass of the week loop.  Calls Py110 with this week's             
036400*    Start/End dates from the table Py105 built, adds the                 
036500*    week's salary into the running month total, then formats             
036600*    and prints the detail lines for this one week.                       
036700 bb100-One-Week.                                                          
036800     move     "py110"    to  WS-Called.                                   
036900     call     "py110"    using  WS-Calling-Data                           
037000                                 WS-Emp-No-Wanted                         
037100                                 Emp-Hourly-Rate                          
037200                                 PY-Wk-Start(PY-Wk-Ix)                    
037300                                 PY-Wk-End(PY-Wk-Ix)                      
037400                                 PY-Wk-Reg-Minutes(PY-Wk-Ix)              
037500                                 PY-Wk-Late-Minutes(PY-Wk-Ix)             
037600                                 PY-Wk-Reg-Pay(PY-Wk-Ix)                  
037700                                 PY-Wk-OT-Pay(PY-Wk-Ix)                   
037800                                 PY-Wk-Salary(PY-Wk-Ix).                  
037900     add      PY-Wk-Salary(PY-Wk-Ix)  to  Ps-Monthly-Salary.              
038000     move     PY-Wk-No(PY-Wk-Ix)      to  Ps-Week-No.                     
038100     move     PY-Wk-Late-Minutes(PY-Wk-Ix) to Ps-Late-Minutes.            
038200*    Week-start then week-end, one at a time through the same             
038300*    Fmt-Date/Cc010 work area - Start must be punctuated and              
038400*    copied out to Ps-Week-Start before End overwrites Fmt-Date,          
038500*    there is no room in Ws-Date-Format-Work for both at once.            
038600     move     PY-Wk-Start(PY-Wk-Ix)   to  WS-Fmt-Date.                    
038700     perform  cc010-Slash-Date thru cc010-Exit.                           
038800     move     WS-Fmt-Slash            to  Ps-Week-Start.                  
038900     move     PY-Wk-End(PY-Wk-Ix)     to  WS-Fmt-Date.                    
039000     perform  cc010-Slash-Date thru cc010-Exit.                           
039100     move     WS-Fmt-Slash            to  Ps-Week-End.                    
039200     perform  cc020-Reg-Hrs-Min thru cc020-Exit.                          
039300     perform  cc030-Print-Week thru cc030-Exit.                           
039400 bb100-Exit.  exit.                                                       
039500*                                                                         
039600*    Regular minutes come back from Py110 as a single binary              
039700*    count - Divide splits it into whole hours/remainder                  
039800*    minutes for the printed "X hrs Y min/s" line (Ws-HM-Hrs/             
039900*    -Min, via the Hm-Value-R redefines), while the separate              
040000*    Compute keeps a fractional-hours figure in Ps-Regular-               
040100*    Hours for anything that later needs the decimal form.                
040200 cc020-Reg-Hrs-Min.                                                       
040300     divide   PY-Wk-Reg-Minutes(PY-Wk-Ix)  by 60                          
040400              giving   WS-HM-Hrs                                          
040500              remainder WS-HM-Min.                                        
040600     compute  Ps-Regular-Hours = PY-Wk-Reg-Minutes(PY-Wk-Ix) / 60.        
040700 cc020-Exit.  exit.                                                       
040800*                                                                         
040900*    Week-number/date-range line, hours worked, accumulated               
041000*    late time (re-using the same Hm-Hrs/-Min split, re-divided           
041100*    fresh for the late-minutes figure), then Regular/Overtime/           
041200*    Weekly-Salary each routed through Ws-Edit-Amt so every               
041300*    money figure on the report gets the same "#,##0.00" edit -           
041400*    there is no shortcut line that prints a raw Comp-3 value.            
041500 cc030-Print-Week.                                                        
041600     move     spaces  to  WS-Line-01.                                     
041700     string   "Week " delimited by size                                   
041800              Ps-Week-No delimited by size                                
041900              ": " delimited by size                                      
042000              Ps-Week-Start delimited by size                             
042100              " to " delimited by size                                    
042200              Ps-Week-End delimited by size                               
042300              into WS-Line-01.                                            
042400     perform  zz910-Write-Line thru zz910-Exit.                           
042500     move     spaces  to  WS-Line-01.                                     
042600     string   "Regular Hours: " delimited by size                         
042700              WS-HM-Hrs delimited by size                                 
042800              " hrs " delimited by size                                   
042900              WS-HM-Min delimited by size                                 
043000              " min/s" delimited by size                                  
043100              into WS-Line-01.                                            
043200     perform  zz910-Write-Line thru zz910-Exit.                           
043300*    Late minutes re-use the same Hm-Hrs/-Min work area Reg               
043400*    Hours just finished with - safe because the regular-hours            
043500*    line above has already been built and written out, so                
043600*    nothing downstream still needs the old split.                        
043700     divide   PY-Wk-Late-Minutes(PY-Wk-Ix) by 60                          
043800              giving   WS-HM-Hrs                                          
043900              remainder WS-HM-Min.                                        
044000     move     spaces  to  WS-Line-01.                                     
044100     string   "Accumulated Late Time: " delimited by size                 
044200              WS-HM-Hrs delimited by size                                 
044300              " hr/s " delimited by size                                  
044400              WS-HM-Min delimited by size                                 
044500              " min/s" delimited by size                                  
044600              into WS-Line-01.                                            
044700     perform  zz910-Write-Line thru zz910-Exit.                           
044800     move     PY-Wk-Reg-Pay(PY-Wk-Ix) to WS-Edit-Amt.                     
044900     move     spaces  to  WS-Line-01.                                     
045000     string   "Regular Pay: Php " delimited by size                       
045100              WS-Edit-Amt delimited by size                               
045200              into WS-Line-01.                                            
045300     perform  zz910-Write-Line thru zz910-Exit.                           
045400     move     PY-Wk-OT-Pay(PY-Wk-Ix)  to WS-Edit-Amt.                     
045500     move     spaces  to  WS-Line-01.                                     
045600     string   "Overtime Pay: Php " delimited by size                      
045700              WS-Edit-Amt delimited by size                               
045800              into WS-Line-01.                                            
045900     perform  zz910-Write-Line thru zz910-Exit.                           
046000     move     spaces  to  WS-Line-01.                                     
046100     perform  zz910-Write-Line thru zz910-Exit.                           
046200     move     PY-Wk-Salary(PY-Wk-Ix)  to WS-Edit-Amt.                     
046300     move     spaces  to  WS-Line-01.                                     
046400     string   "Weekly Salary: Php " delimited by size                     
046500              WS-Edit-Amt delimited by size                               
046600              into WS-Line-01.                                            
046700     perform  zz910-Write-Line thru zz910-Exit.                           
046800     move     spaces  to  WS-Line-01.                                     
046900     string   "-------------------------"                                 
047000              delimited by size into WS-Line-01.                          
047100     perform  zz910-Write-Line thru zz910-Exit.                           
047200 cc030-Exit.  exit.                                                       
047300*                                                                         
047400*    Statutory deductions in the order Ps-Net-Pay is computed             
047500*    above (SSS, PhilHealth, Pag-IBIG, Withholding Tax), then             
047600*    Monthly Benefits (added back, not deducted), then Net Pay            
047700*    last - same Ws-Edit-Amt routing as every other money line            
047800*    on the report, Net Pay included (the 19/04/17 fix below).            
047900 cc900-Print-Deductions.                                                  
048000     move     spaces  to  WS-Line-01.                                     
048100     string   "Deductions:" delimited by size                             
048200              into WS-Line-01.                                            
048300     perform  zz910-Write-Line thru zz910-Exit.                           
048400     move     Ps-Sss  to  WS-Edit-Amt.                                    
048500     move     spaces  to  WS-Line-01.                                     
048600     string   "SSS: Php " delimited by size                               
048700              WS-Edit-Amt delimited by size                               
048800              into WS-Line-01.                                            
048900     perform  zz910-Write-Line thru zz910-Exit.                           
049000     move     Ps-Philhealth  to  WS-Edit-Amt.                             
049100     move     spaces  to  WS-Line-01.                                     
049200     string   "PhilHealth: Php " delimited by size                        
049300              WS-Edit-Amt delimited by size                               
049400              into WS-Line-01.                                            
049500     perform  zz910-Write-Line thru zz910-Exit.                           
049600     move     Ps-Pagibig  to  WS-Edit-Amt.                                
049700     move     spaces  to  WS-Line-01.                                     
049800     string   "Pag-IBIG: Php " delimited by size                          
049900              WS-Edit-Amt delimited by size                               
050000              into WS-Line-01.                                            
050100     perform  zz910-Write-Line thru zz910-Exit.                           
050200     move     Ps-Withholding-Tax  to  WS-Edit-Amt.                        
050300     move     spaces  to  WS-Line-01.                                     
050400     string   "Withholding Tax: Php " delimited by size                   
050500              WS-Edit-Amt delimited by size                               
050600              into WS-Line-01.                                            
050700     perform  zz910-Write-Line thru zz910-Exit.                           
050800     move     Ps-Monthly-Benefits  to  WS-Edit-Amt.                       
050900     move     spaces  to  WS-Line-01.                                     
051000     string   "Monthly Benefits: Php " delimited by size                  
051100              WS-Edit-Amt delimited by size                               
051200              into WS-Line-01.                                            
051300     perform  zz910-Write-Line thru zz910-Exit.                           
051400*    Net-Value/-R split out Whole from Cents so a zero net pay            
051500*    (deductions have eaten the whole cheque) can be caught and           
051600*    flagged to the operator before the figure ever hits print -          
051700*    same early-warning habit as the PY1nn messages above.                
051800     move     Ps-Net-Pay  to  WS-Net-Value.                               
051900     if       WS-Net-Whole = zero and WS-Net-Cents = zero                 
052000              display "PY108 - NET PAY IS ZERO FOR THIS EMPLOYEE"         
052100                      upon console.                                       
052200     move     Ps-Net-Pay  to  WS-Edit-Amt.                                
052300     move     spaces  to  WS-Line-01.                                     
052400     string   "Net Pay: Php " delimited by size                           
052500              WS-Edit-Amt delimited by size                               
052600              into WS-Line-01.                                            
052700     perform  zz910-Write-Line thru zz910-Exit.                           
052800 cc900-Exit.  exit.                                                       
052900*                                                                         
053000*    Single write point for the whole report - every printed              
053100*    line on this job passes through here, so the line counter            
053200*    (not currently tested against a page-size limit, this                
053300*    report is a flat running log, not a paginated register)              
053400*    only has to be bumped in the one place.                              
053500 zz910-Write-Line.                                                        
053600     move     WS-Line-01  to  Pr-Line.                                    
053700     write    PY-Report-Line.                                             
053800     add      1  to  WS-Rpt-Line-Ctr.                                     
053900 zz910-Exit.  exit.                                                       
054000*                                                                         
