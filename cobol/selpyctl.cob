000100* Select For Payroll Run-Control Card File.                               
000200* Carries the one employee number and month name for this                 
000300* inquiry run - batch equivalent of the original's operator               
000400* prompts (see Py100 Aa020 remarks).                                      
000500* 23/03/84 rms - Created.                                                 
000600*                                                                         
000700     select  PY-Control-File  assign       PYCTLFIL                       
000800                               organization line sequential               
000900                               status       PY-Ctl-File-Status.           
001000*                                                                         
