000100*******************************************************                   
000200*                                                     *                   
000300*            Statutory Deduction Engine              *                    
000400*                                                     *                   
000500*******************************************************                   
000600 identification   division.                                               
000700 program-id.      py120.                                                  
000800 author.          R. M. Santos.                                           
000900 installation.    Motorph Manufacturing Corp - Systems.                   
001000 date-written.    22/03/1984.                                             
001100 date-compiled.                                                           
001200 security.        Confidential - Payroll Sub-System.                      
001300*                                                                         
001400* Remarks.        Called once per employee by Py100 (Aa060)               
001500*                 after the weekly loop has produced gross                
001600*                 monthly pay.  Computes SSS, PhilHealth,                 
001700*                 Pag-IBIG and Withholding Tax, and returns               
001800*                 net pay including the monthly benefits.                 
001900*                                                                         
002000*                 SSS is a ceiling-match bracket lookup                   
002100*                 (Bb110).  Wht is a floor/ceiling bracket                
002200*                 scan that deliberately leaves a no-match                
002300*                 gap between 20,832.00 and 20,833.00 - any               
002400*                 taxable income landing in that gap (e.g.                
002500*                 the classic 20,832.50 case) draws zero tax,             
002600*                 same as the original - do NOT close this                
002700*                 gap, it is carried over on purpose.                     
002800*                                                                         
002900* Changes:                                                                
003000* 22/03/84 rms - Created.                                                 
003100* 30/05/92 efc - Pagibig-Cap enforced via Min test instead                
003200*                of letting the 2% run uncapped.                          
003300* 19/02/99 jpt - Y2K.  No date fields in this module so                   
003400*                nothing else to change here.                             
003500* 30/09/09 rms - Wht-Table split Floor from Sub-Base (see                 
003600*                Wspyded remarks) to preserve the bracket                 
003700*                gap exactly instead of smoothing it over.                
003800* 11/02/14 efc - Philhealth-Employee-Share now halved after               
003900*                the cap/floor test, not before - matches                 
004000*                the 50/50 split rule on the capped figure.               
004100*                                                                         
004200 environment      division.                                               
004300 configuration    section.                                                
004400 source-computer. IBM-370.                                                
004500 object-computer. IBM-370.                                                
004600 special-names.   C01 is TOP-OF-FORM.                                     
004700 data             division.                                               
004800 working-storage  section.                                                
004900*                                                                         
005000 01  WS-Program-Dates.                                                    
005100     03  WS-Prog-Date          pic 9(8)      comp.                        
005200     03  WS-Prog-Date-R    redefines  WS-Prog-Date.                       
005300         05  WS-Prog-CCYY      pic 9(4).                                  
005400         05  WS-Prog-MM        pic 99.                                    
005500         05  WS-Prog-DD        pic 99.                                    
005600     03  filler                pic x(02).                                 
005700*                                                                         
005800 copy "wspyded.cob".                                                      
005900*                                                                         
006000 01  WS-Table-Ix.                                                         
006100     03  WS-Ix-Display         pic 99.                                    
006200     03  WS-Ix-Display-R   redefines  WS-Ix-Display.                      
006300         05  WS-Ix-T           pic 9.                                     
006400         05  WS-Ix-U           pic 9.                                     
006500     03  filler                pic x(06).                                 
006600*                                                                         
006700 01  WS-Audit-Work.                                                       
006800     03  WS-Audit-Amount       pic 9(7)v99.                               
006900     03  WS-Audit-Amount-R redefines WS-Audit-Amount.                     
007000         05  WS-Audit-Whole    pic 9(7).                                  
007100         05  WS-Audit-Cents    pic 99.                                    
007200     03  filler                pic x(04).                                 
007300*                                                                         
007400 01  WS-Calc-Areas.                                                       
007500     03  WS-Philhealth-Full    pic 9(5)v99   comp-3.                      
007600     03  WS-Pagibig-Raw        pic 9(5)v99   comp-3.                      
007700     03  WS-Taxable-Income     pic 9(7)v99   comp-3.                      
007800     03  WS-Sss-Found-Switch   pic x         value "N".                   
007900         88  WS-Sss-Found                    value "Y".                   
008000     03  WS-Wht-Found-Switch   pic x         value "N".                   
008100         88  WS-Wht-Found                    value "Y".                   
008200     03  filler                pic x(04).                                 
008300*                                                                         
008400 linkage          section.                                                
008500*                                                                         
008600 copy "wscall.cob".                                                       
008700 01  PY-Gross-Pay-Param         pic 9(7)v99   comp-3.                     
008800 01  PY-Sss-Param               pic 9(5)v99   comp-3.                     
008900 01  PY-Philhealth-Param        pic 9(5)v99   comp-3.                     
009000 01  PY-Pagibig-Param           pic 9(5)v99   comp-3.                     
009100 01  PY-Wht-Param               pic 9(7)v99   comp-3.                     
009200*                                                                         
009300 procedure        division using  WS-Calling-Data                         
009400                                   PY-Gross-Pay-Param                     
009500                                   PY-Sss-Param                           
009600                                   PY-Philhealth-Param                    
009700                                   PY-Pagibig-Param                       
009800                                   PY-Wht-Param.                          
009900*                                                                         
010000*    Mainline.  Rebuilds the SSS/Wht tables fresh on every call           
010100*    (same reasoning as Py105's week grid - this is a one-shot            
010200*    inquiry with no chance of a second call in the same run,             
010300*    so there's no wasted rebuild to worry about), then runs              
010400*    the four deductions in dependency order: SSS, PhilHealth             
010500*    and Pag-IBIG first (Wht needs all three already subtracted           
010600*    out of gross to get taxable income), Wht last.  Audit-               
010700*    Amount captures the taxable-income figure the bracket scan           
010800*    actually used, broken into Whole/Cents via the Audit-                
010900*    Amount-R redefines, for whoever has to explain a Wht result          
011000*    after the fact - not printed on this report, but available           
011100*    to anyone debugging from a dump.                                     
011200 aa000-Main            section.                                           
011300     move     "py120"   to  WS-Called.                                    
011400     move     zero      to  PY-Sss-Param                                  
011500                             PY-Philhealth-Param                          
011600                             PY-Pagibig-Param                             
011700                             PY-Wht-Param.                                
011800     perform  bb010-Build-Ded-Tables thru bb010-Exit.                     
011900     perform  bb110-Lookup-Sss       thru bb110-Exit.                     
012000     perform  bb120-Compute-Philhealth thru bb120-Exit.                   
012100     perform  bb130-Compute-Pagibig  thru bb130-Exit.                     
012200     compute  WS-Taxable-Income =                                         
012300              PY-Gross-Pay-Param - PY-Sss-Param                           
012400                                  - PY-Philhealth-Param                   
012500                                  - PY-Pagibig-Param.                     
012600     move     WS-Taxable-Income to WS-Audit-Amount.                       
012700     perform  bb140-Lookup-Wht      thru bb140-Exit.                      
012800     goback.                                                              
012900 aa000-Exit.  exit section.                                               
013000*                                                                         
013100*    Two literal bracket tables, same hand-built Move-per-                
013200*    occurrence idiom as Py105's week grid - the 44-row SSS               
013300*    Cutoff/Contribution ladder first (ceiling-match, see                 
013400*    Bb110 below), then the 6-row Wht Floor/Ceiling/Sub-Base/             
013500*    Base-Tax/Rate ladder (floor-and-ceiling range scan, see              
013600*    Bb140).  The Wht table's row-1/row-2 gap (20,832.00 to               
013700*    20,833.00) is NOT a typo - see the Remarks banner above.             
013800 bb010-Build-Ded-Tables.                                                  
013900*    Rows 1-11 - Php 3,250.00 thru Php 8,250.00 cutoffs, the              
014000*    entry brackets (Php 500.00 step between cutoffs, Php                 
014100*    22.50 step between contributions throughout the table).              
014200     move  3250.00 to PY-Sss-Cutoff(1)                                    
014300     move  135.00 to PY-Sss-Contribution(1)                               
014400     move  3750.00 to PY-Sss-Cutoff(2)                                    
014500     move  157.50 to PY-Sss-Contribution(2)                               
014600     move  4250.00 to PY-Sss-Cutoff(3)                                    
014700     move  180.00 to PY-Sss-Contribution(3)                               
014800     move  4750.00 to PY-Sss-Cutoff(4)                                    
014900     move  202.50 to PY-Sss-Contribution(4)                               
015000     move  5250.00 to PY-Sss-Cutoff(5)                                    
015100     move  225.00 to PY-Sss-Contribution(5)                               
015200     move  5750.00 to PY-Sss-Cutoff(6)                                    
015300     move  247.50 to PY-Sss-Contribution(6)                               
015400     move  6250.00 to PY-Sss-Cutoff(7)                                    
015500     move  270.00 to PY-Sss-Contribution(7)                               
015600     move  6750.00 to PY-Sss-Cutoff(8)                                    
015700     move  292.50 to PY-Sss-Contribution(8)                               
015800     move  7250.00 to PY-Sss-Cutoff(9)                                    
015900     move  315.00 to PY-Sss-Contribution(9)                               
016000     move  7750.00 to PY-Sss-Cutoff(10)                                   
016100     move  337.50 to PY-Sss-Contribution(10)                              
016200     move  8250.00 to PY-Sss-Cutoff(11)                                   
016300     move  360.00 to PY-Sss-Contribution(11)                              
016400*    Rows 12-22 - Php 8,750.00 thru Php 13,750.00.                        
016500     move  8750.00 to PY-Sss-Cutoff(12)                                   
016600     move  382.50 to PY-Sss-Contribution(12)                              
016700     move  9250.00 to PY-Sss-Cutoff(13)                                   
016800     move  405.00 to PY-Sss-Contribution(13)                              
016900     move  9750.00 to PY-Sss-Cutoff(14)                                   
017000     move  427.50 to PY-Sss-Contribution(14)                              
017100     move  10250.00 to PY-Sss-Cutoff(15)                                  
017200     move  450.00 to PY-Sss-Contribution(15)                              
017300     move  10750.00 to PY-Sss-Cutoff(16)                                  
017400     move  472.50 to PY-Sss-Contribution(16)                              
017500     move  11250.00 to PY-Sss-Cutoff(17)                                  
017600     move  495.00 to PY-Sss-Contribution(17)                              
017700     move  11750.00 to PY-Sss-Cutoff(18)                                  
017800     move  517.50 to PY-Sss-Contribution(18)                              
017900     move  12250.00 to PY-Sss-Cutoff(19)                                  
018000     move  540.00 to PY-Sss-Contribution(19)                              
018100     move  12750.00 to PY-Sss-Cutoff(20)                                  
018200     move  562.50 to PY-Sss-Contribution(20)                              
018300     move  13250.00 to PY-Sss-Cutoff(21)                                  
018400     move  585.00 to PY-Sss-Contribution(21)                              
018500     move  13750.00 to PY-Sss-Cutoff(22)                                  
018600     move  607.50 to PY-Sss-Contribution(22)                              
018700*    Rows 23-33 - Php 14,250.00 thru Php 19,250.00.                       
018800     move  14250.00 to PY-Sss-Cutoff(23)                                  
018900     move  630.00 to PY-Sss-Contribution(23)                              
019000     move  14750.00 to PY-Sss-Cutoff(24)                                  
019100     move  652.50 to PY-Sss-Contribution(24)                              
019200     move  15250.00 to PY-Sss-Cutoff(25)                                  
019300     move  675.00 to PY-Sss-Contribution(25)                              
019400     move  15750.00 to PY-Sss-Cutoff(26)                                  
019500     move  697.50 to PY-Sss-Contribution(26)                              
019600     move  16250.00 to PY-Sss-Cutoff(27)                                  
019700     move  720.00 to PY-Sss-Contribution(27)                              
019800     move  16750.00 to PY-Sss-Cutoff(28)                                  
019900     move  742.50 to PY-Sss-Contribution(28)                              
020000     move  17250.00 to PY-Sss-Cutoff(29)                                  
020100     move  765.00 to PY-Sss-Contribution(29)                              
020200     move  17750.00 to PY-Sss-Cutoff(30)                                  
020300     move  787.50 to PY-Sss-Contribution(30)                              
020400     move  18250.00 to PY-Sss-Cutoff(31)                                  
020500     move  810.00 to PY-Sss-Contribution(31)                              
020600     move  18750.00 to PY-Sss-Cutoff(32)                                  
020700     move  832.50 to PY-Sss-Contribution(32)                              
020800     move  19250.00 to PY-Sss-Cutoff(33)                                  
020900     move  855.00 to PY-Sss-Contribution(33)                              
021000*    Rows 34-44 - Php 19,750.00 thru Php 24,750.00, row 44 is             
021100*    the top bracket the Bb110 fallback applies above.                    
021200     move  19750.00 to PY-Sss-Cutoff(34)                                  
021300     move  877.50 to PY-Sss-Contribution(34)                              
021400     move  20250.00 to PY-Sss-Cutoff(35)                                  
021500     move  900.00 to PY-Sss-Contribution(35)                              
021600     move  20750.00 to PY-Sss-Cutoff(36)                                  
021700     move  922.50 to PY-Sss-Contribution(36)                              
021800     move  21250.00 to PY-Sss-Cutoff(37)                                  
021900     move  945.00 to PY-Sss-Contribution(37)                              
022000     move  21750.00 to PY-Sss-Cutoff(38)                                  
022100     move  967.50 to PY-Sss-Contribution(38)                              
022200     move  22250.00 to PY-Sss-Cutoff(39)                                  
022300     move  990.00 to PY-Sss-Contribution(39)                              
022400     move  22750.00 to PY-Sss-Cutoff(40)                                  
022500     move  1012.50 to PY-Sss-Contribution(40)                             
022600     move  23250.00 to PY-Sss-Cutoff(41)                                  
022700     move  1035.00 to PY-Sss-Contribution(41)                             
022800     move  23750.00 to PY-Sss-Cutoff(42)                                  
022900     move  1057.50 to PY-Sss-Contribution(42)                             
023000     move  24250.00 to PY-Sss-Cutoff(43)                                  
023100     move  1080.00 to PY-Sss-Contribution(43)                             
023200     move  24750.00 to PY-Sss-Cutoff(44)                                  
023300     move  1102.50 to PY-Sss-Contribution(44)                             
023400*    Row 1 - exempt bracket, zero rate, zero base tax.  Its               
023500*    Ceiling (20,832.00) is the low end of the deliberate gap.            
023600     move  0.00      to PY-Wht-Floor(1)                                   
023700     move  20832.00  to PY-Wht-Ceiling(1)                                 
023800     move  0.00      to PY-Wht-Sub-Base(1)                                
023900     move  0.00      to PY-Wht-Base-Tax(1)                                
024000     move  0.0000    to PY-Wht-Rate(1)                                    
024100*    Row 2 - 20% marginal rate.  Its Floor (20,833.00) is the             
024200*    high end of the gap - nothing between the two rows above             
024300*    and here draws any tax, by design.                                   
024400     move  20833.00  to PY-Wht-Floor(2)                                   
024500     move  33333.00  to PY-Wht-Ceiling(2)                                 
024600     move  20833.00  to PY-Wht-Sub-Base(2)                                
024700     move  0.00      to PY-Wht-Base-Tax(2)                                
024800     move  0.2000    to PY-Wht-Rate(2)                                    
024900*    Row 3 - 25% marginal rate, Php 2,500.00 base tax carried             
025000*    forward from the top of row 2.                                       
025100     move  33333.01  to PY-Wht-Floor(3)                                   
025200     move  66667.00  to PY-Wht-Ceiling(3)                                 
025300     move  33333.00  to PY-Wht-Sub-Base(3)                                
025400     move  2500.00   to PY-Wht-Base-Tax(3)                                
025500     move  0.2500    to PY-Wht-Rate(3)                                    
025600*    Row 4 - 30% marginal rate, Php 10,833.00 base tax.                   
025700     move  66667.01  to PY-Wht-Floor(4)                                   
025800     move  166667.00 to PY-Wht-Ceiling(4)                                 
025900     move  66667.00  to PY-Wht-Sub-Base(4)                                
026000     move  10833.00  to PY-Wht-Base-Tax(4)                                
026100     move  0.3000    to PY-Wht-Rate(4)                                    
026200*    Row 5 - 32% marginal rate, Php 40,833.33 base tax.                   
026300     move  166667.01 to PY-Wht-Floor(5)                                   
026400     move  666667.00 to PY-Wht-Ceiling(5)                                 
026500     move  166667.00 to PY-Wht-Sub-Base(5)                                
026600     move  40833.33  to PY-Wht-Base-Tax(5)                                
026700     move  0.3200    to PY-Wht-Rate(5)                                    
026800*    Row 6 - top 35% bracket, Ceiling set to 9,999,999.99 so              
026900*    this row always matches and the scan never falls through             
027000*    with Wht-Found left "N" (see Bb140 remarks below).                   
027100     move  666667.01 to PY-Wht-Floor(6)                                   
027200     move  9999999.99 to PY-Wht-Ceiling(6)                                
027300     move  666667.00 to PY-Wht-Sub-Base(6)                                
027400     move  200833.33 to PY-Wht-Base-Tax(6)                                
027500     move  0.3500    to PY-Wht-Rate(6)                                    
027600 bb010-Exit.  exit.                                                       
027700*                                                                         
027800*    Ceiling-match scan, lowest bracket first - the first row             
027900*    whose Cutoff is not below gross pay wins, same idiom as a            
028000*    rate-card lookup.  Gross above the top Cutoff (row 44)               
028100*    falls out of the Varying loop with the switch still "N",             
028200*    so the top bracket's flat Contribution applies uncapped -            
028300*    this is the one lookup in the program with an explicit               
028400*    above-the-table fallback, because SSS is capped by law at            
028500*    the top bracket rather than continuing to scale upward.              
028600 bb110-Lookup-Sss.                                                        
028700     set      PY-Sss-Ix  to  1.                                           
028800     set      WS-Sss-Found-Switch to "N".                                 
028900     perform  bb115-Test-Sss-Row thru bb115-Exit                          
029000              varying PY-Sss-Ix from 1 by 1                               
029100              until   PY-Sss-Ix > 44 or WS-Sss-Found.                     
029200     if       not WS-Sss-Found                                            
029300              move  PY-Sss-Contribution(44) to PY-Sss-Param.              
029400 bb110-Exit.  exit.                                                       
029500*                                                                         
029600*    One row of the ceiling-match scan above.                             
029700 bb115-Test-Sss-Row.                                                      
029800     if       PY-Gross-Pay-Param <= PY-Sss-Cutoff(PY-Sss-Ix)              
029900              move  PY-Sss-Contribution(PY-Sss-Ix) to PY-Sss-Param        
030000              set   WS-Sss-Found-Switch to "Y".                           
030100 bb115-Exit.  exit.                                                       
030200*                                                                         
030300*    Three-way: flat-low below the low cap, flat-high at or               
030400*    above the high cap, straight percentage in between - all             
030500*    three land in Ws-Philhealth-Full first (the FULL employer-           
030600*    plus-employee premium) and are only halved at the very end           
030700*    (the 11/02/14 change above moved the halving here, after             
030800*    the cap/floor test, so a capped premium is split 50/50 on            
030900*    the capped figure rather than the uncapped one).                     
031000 bb120-Compute-Philhealth.                                                
031100     if       PY-Gross-Pay-Param <= PY-Philhealth-Low-Cap                 
031200              move    PY-Philhealth-Flat-Low to WS-Philhealth-Full        
031300     else                                                                 
031400         if   PY-Gross-Pay-Param >= PY-Philhealth-High-Cap                
031500              move    PY-Philhealth-Flat-High                             
031600                      to WS-Philhealth-Full                               
031700         else                                                             
031800              compute WS-Philhealth-Full rounded =                        
031900                      PY-Gross-Pay-Param * PY-Philhealth-Rate             
032000         end-if                                                           
032100     end-if.                                                              
032200     compute  PY-Philhealth-Param rounded =                               
032300              WS-Philhealth-Full / 2.                                     
032400 bb120-Exit.  exit.                                                       
032500*                                                                         
032600*    Below the low threshold, no contribution at all (not the             
032700*    same as a zero-rate bracket - Pag-IBIG membership itself             
032800*    starts at Pagibig-Low).  Between Low and Mid, the cheaper            
032900*    of the two rates applies with no cap.  Above Mid, the                
033000*    richer rate applies but is capped (the 1992 change above,            
033100*    Min-test style) so a high earner's Pag-IBIG never runs               
033200*    away uncapped the way it would on the straight percentage.           
033300 bb130-Compute-Pagibig.                                                   
033400     if       PY-Gross-Pay-Param < PY-Pagibig-Low                         
033500              move    zero to PY-Pagibig-Param                            
033600     else                                                                 
033700         if   PY-Gross-Pay-Param <= PY-Pagibig-Mid                        
033800              compute WS-Pagibig-Raw rounded =                            
033900                      PY-Gross-Pay-Param * PY-Pagibig-Low-Rate            
034000              move    WS-Pagibig-Raw to PY-Pagibig-Param                  
034100         else                                                             
034200              compute WS-Pagibig-Raw rounded =                            
034300                      PY-Gross-Pay-Param * PY-Pagibig-High-Rate           
034400              if      WS-Pagibig-Raw > PY-Pagibig-Cap                     
034500                      move PY-Pagibig-Cap to PY-Pagibig-Param             
034600              else                                                        
034700                      move WS-Pagibig-Raw to PY-Pagibig-Param             
034800              end-if                                                      
034900         end-if                                                           
035000     end-if.                                                              
035100 bb130-Exit.  exit.                                                       
035200*                                                                         
035300*    Floor-and-ceiling range scan (not a ceiling-match like SSS           
035400*    above) - Taxable-Income has to fall between both bounds of           
035500*    the same row, which is what lets row 1's Ceiling sit a               
035600*    whole peso below row 2's Floor and leave the deliberate              
035700*    no-match gap described in the Remarks banner.  No above-             
035800*    the-table fallback here (unlike Bb110) - row 6's Ceiling             
035900*    is set high enough (9,999,999.99) that it can never fail             
036000*    to match, so Wht-Found always ends up "Y" before the loop            
036100*    runs out, and Wht-Param simply keeps whatever Aa000 zeroed           
036200*    it to if taxable income somehow lands in the row-1 gap.              
036300 bb140-Lookup-Wht.                                                        
036400     set      PY-Wht-Ix  to  1.                                           
036500     set      WS-Wht-Found-Switch to "N".                                 
036600     perform  bb145-Test-Wht-Row thru bb145-Exit                          
036700              varying PY-Wht-Ix from 1 by 1                               
036800              until   PY-Wht-Ix > 6 or WS-Wht-Found.                      
036900 bb140-Exit.  exit.                                                       
037000*                                                                         
037100*    One row of the range scan above - Base-Tax plus the rate             
037200*    applied only to the slice of income above that bracket's             
037300*    Sub-Base, the standard marginal-bracket tax formula.                 
037400 bb145-Test-Wht-Row.                                                      
037500     if       WS-Taxable-Income not < PY-Wht-Floor(PY-Wht-Ix)             
037600         and  WS-Taxable-Income not > PY-Wht-Ceiling(PY-Wht-Ix)           
037700              compute PY-Wht-Param rounded =                              
037800                      PY-Wht-Base-Tax(PY-Wht-Ix) +                        
037900                      (WS-Taxable-Income -                                
038000                       PY-Wht-Sub-Base(PY-Wht-Ix)) *                      
038100                      PY-Wht-Rate(PY-Wht-Ix)                              
038200              set     WS-Wht-Found-Switch to "Y".                         
038300 bb145-Exit.  exit.                                                       
038400*                                                                         
