000100* Select For Payroll Summary Report Print File.                           
000200* 12/03/84 rms - Created.                                                 
000300*                                                                         
000400     select  PY-Report-File  assign       PYPRTFIL                        
000500                             organization line sequential                 
000600                             status       PY-Rpt-File-Status.             
000700*                                                                         
