000100*******************************************************                   
000200*                                                     *                   
000300*            Weekly Pay Calculator                   *                    
000400*                                                     *                   
000500*******************************************************                   
000600 identification   division.                                               
000700 program-id.      py110.                                                  
000800 author.          R. M. Santos.                                           
000900 installation.    Motorph Manufacturing Corp - Systems.                   
001000 date-written.    20/03/1984.                                             
001100 date-compiled.                                                           
001200 security.        Confidential - Payroll Sub-System.                      
001300*                                                                         
001400* Remarks.        Called once per pay-period week by Py100                
001500*                 (Aa050).  Re-scans the whole Attendance                 
001600*                 Master for the one employee number and                  
001700*                 date range handed down, the same way the                
001800*                 original scanned its whole sheet per week               
001900*                 rather than carrying an index.                          
002000*                                                                         
002100*                 Standard day is 08:00-17:00 with an                     
002200*                 unpaid lunch 12:00-13:00.  Overtime only                
002300*                 counts when the employee was in at or                   
002400*                 before 08:00 AND out after 17:00 - the                  
002500*                 overtime rate is a flat quarter of the                  
002600*                 base hourly rate, not time-and-a-quarter.               
002700*                                                                         
002800* Changes:                                                                
002900* 20/03/84 rms - Created.                                                 
003000* 14/09/88 efc - Added effective-work-start logic so early                
003100*                arrivals gain no credit before 08:00.                    
003200*                Matches the Rev circular on timekeeping.                 
003300* 19/02/99 jpt - Y2K.  Att-Date now carried mmddccyy.                     
003400* 03/03/05 rms - Overtime gated on log-in <= 08:00, not                   
003500*                just log-out - stops partial OT awards.                  
003600* 16/10/12 efc - Rounded Reg-Pay/Salary at the Compute                    
003700*                instead of leaving truncation to the print               
003800*                edit - matches Php 0.01 rounding in Spec.                
003900* 19/04/17 efc - Removed the Std-End-Min Hi/Lo redefines -                
004000*                splitting packed minutes-since-midnight on               
004100*                digit position never gave a true HH:MM (a                
004200*                17:00 end is 1020 minutes, not "10" and                  
004300*                "20") and nothing ever read the two fields.              
004400* 19/04/17 efc - Added the week-range echo to console so the              
004500*                operator log shows which Sunday-Saturday                 
004600*                span this call actually covered - asked for              
004700*                after a mis-keyed control card ran the wrong             
004800*                week and nobody noticed until payday.                    
004900* 19/04/17 efc - Stamped the above echo with the system run               
005000*                date as well, so two calls for the same week             
005100*                on different days can be told apart in the log.          
005200*                                                                         
005300 environment      division.                                               
005400 configuration    section.                                                
005500 source-computer. IBM-370.                                                
005600 object-computer. IBM-370.                                                
005700 special-names.   C01 is TOP-OF-FORM.                                     
005800 input-output     section.                                                
005900 file-control.                                                            
006000 copy "selpyatt.cob".                                                     
006100*                                                                         
006200 data             division.                                               
006300 file             section.                                                
006400 copy "fdpyatt.cob".                                                      
006500*                                                                         
006600 working-storage  section.                                                
006700*                                                                         
006800 copy "wspyatt.cob".                                                      
006900*                                                                         
007000 01  WS-Data.                                                             
007100     03  PY-Att-File-Status    pic xx.                                    
007200     03  WS-Att-Eof-Switch     pic x         value "N".                   
007300         88  WS-Att-Eof                      value "Y".                   
007400     03  filler                pic x(07).                                 
007500*                                                                         
007600*    One row per attendance record read - cleared and rebuilt             
007700*    for every row Bb020 applies, never carried row to row.               
007800 01  WS-Minute-Work-Areas.                                                
007900     03  WS-Log-In-Minutes     pic 9(5)      comp.                        
008000     03  WS-Log-Out-Minutes    pic 9(5)      comp.                        
008100     03  WS-Eff-Start          pic 9(5)      comp.                        
008200     03  WS-Aft-End            pic 9(5)      comp.                        
008300     03  WS-Row-Late           pic 9(5)      comp.                        
008400     03  WS-Morning-Minutes    pic 9(5)      comp.                        
008500     03  WS-Afternoon-Minutes  pic 9(5)      comp.                        
008600     03  WS-OT-Minutes         pic 9(5)      comp.                        
008700     03  WS-Row-OT-Pay         pic 9(7)v99   comp-3.                      
008800     03  filler                pic x(04).                                 
008900*                                                                         
009000*    Carried across the whole week's scan and handed back to              
009100*    Py100 in the Param fields once Bb010 hits end of file.               
009200 01  WS-Week-Accumulators.                                                
009300     03  WS-Regular-Minutes    pic 9(5)      comp.                        
009400     03  WS-Late-Minutes       pic 9(5)      comp.                        
009500     03  WS-OT-Pay-Total       pic 9(7)v99   comp-3.                      
009600     03  WS-OT-Rate            pic 9(5)v99   comp-3.                      
009700     03  filler                pic x(04).                                 
009800*                                                                         
009900*    08:00-17:00 day, 12:00-13:00 unpaid lunch, minutes since             
010000*    midnight - matches the Rev circular cited above.                     
010100 01  WS-Std-Minutes.                                                      
010200     03  WS-Std-Start-Min      pic 9(5)      comp  value 480.             
010300     03  WS-Std-Lunch-Start    pic 9(5)      comp  value 720.             
010400     03  WS-Std-Lunch-End      pic 9(5)      comp  value 780.             
010500     03  WS-Std-End-Min        pic 9(5)      comp  value 1020.            
010600     03  filler                pic x(04).                                 
010700*                                                                         
010800*    Echoes the Param week-start/end back out to the operator             
010900*    log in slash form - zoned parent so the Mm/Dd/Ccyy split             
011000*    redefines are safe (see Py100 Wspyemp remarks on this).              
011100 01  WS-Week-Range-Work.                                                  
011200     03  WS-Wk-St-Date         pic 9(8).                                  
011300     03  WS-Wk-St-Date-R   redefines  WS-Wk-St-Date.                      
011400         05  WS-Wk-St-MM       pic 99.                                    
011500         05  WS-Wk-St-DD       pic 99.                                    
011600         05  WS-Wk-St-CCYY     pic 9(4).                                  
011700     03  WS-Wk-En-Date         pic 9(8).                                  
011800     03  WS-Wk-En-Date-R   redefines  WS-Wk-En-Date.                      
011900         05  WS-Wk-En-MM       pic 99.                                    
012000         05  WS-Wk-En-DD       pic 99.                                    
012100         05  WS-Wk-En-CCYY     pic 9(4).                                  
012200     03  WS-Range-Msg          pic x(60).                                 
012300     03  filler                pic x(02).                                 
012400*                                                                         
012500*    Today's date from the system clock, stamped onto the console         
012600*    echo below so the operator log shows when the call ran, not          
012700*    just which week it covered.  Zoned parent, same reasoning.           
012800 01  WS-Run-Date-Work.                                                    
012900     03  WS-Run-Date           pic 9(8).                                  
013000     03  WS-Run-Date-R     redefines  WS-Run-Date.                        
013100         05  WS-Run-CCYY       pic 9(4).                                  
013200         05  WS-Run-MM         pic 99.                                    
013300         05  WS-Run-DD         pic 99.                                    
013400     03  filler                pic x(06).                                 
013500*                                                                         
013600 linkage          section.                                                
013700*                                                                         
013800 copy "wscall.cob".                                                       
013900 01  PY-Emp-No-Param            pic 9(6).                                 
014000 01  PY-Hourly-Rate-Param       pic 9(5)v99   comp-3.                     
014100 01  PY-Wk-Start-Param          pic 9(8).                                 
014200 01  PY-Wk-End-Param            pic 9(8).                                 
014300 01  PY-Wk-Reg-Min-Param        pic 9(5)      comp-3.                     
014400 01  PY-Wk-Late-Min-Param       pic 9(5)      comp-3.                     
014500 01  PY-Wk-Reg-Pay-Param        pic 9(7)v99   comp-3.                     
014600 01  PY-Wk-OT-Pay-Param         pic 9(7)v99   comp-3.                     
014700 01  PY-Wk-Salary-Param         pic 9(7)v99   comp-3.                     
014800*                                                                         
014900 procedure        division using  WS-Calling-Data                         
015000                                   PY-Emp-No-Param                        
015100                                   PY-Hourly-Rate-Param                   
015200                                   PY-Wk-Start-Param                      
015300                                   PY-Wk-End-Param                        
015400                                   PY-Wk-Reg-Min-Param                    
015500                                   PY-Wk-Late-Min-Param                   
015600                                   PY-Wk-Reg-Pay-Param                    
015700                                   PY-Wk-OT-Pay-Param                     
015800                                   PY-Wk-Salary-Param.                    
015900*                                                                         
016000*    Mainline.  Zero the returned accumulators, work out the              
016100*    flat overtime rate once for the week, log which week we              
016200*    were handed, then scan Attendance and roll the week's pay            
016300*    up - unless the file would not even open, in which case              
016400*    we go back with everything still zero rather than abend.             
016500 aa000-Main            section.                                           
016600     move     "py110"   to  WS-Called.                                    
016700     move     zero      to  PY-Wk-Reg-Min-Param                           
016800                             PY-Wk-Late-Min-Param                         
016900                             PY-Wk-Reg-Pay-Param                          
017000                             PY-Wk-OT-Pay-Param                           
017100                             PY-Wk-Salary-Param                           
017200                             WS-Regular-Minutes                           
017300                             WS-Late-Minutes                              
017400                             WS-OT-Pay-Total.                             
017500     compute  WS-OT-Rate rounded = PY-Hourly-Rate-Param * 0.25.           
017600     perform  zz905-Log-Week-Range thru zz905-Exit.                       
017700     perform  aa010-Open-Attendance thru aa010-Exit.                      
017800     if       not WS-Att-Eof                                              
017900              perform bb010-Scan-Attendance thru bb010-Exit               
018000                      until  WS-Att-Eof                                   
018100              close   PY-Attendance-File                                  
018200              perform cc010-Compute-Weekly-Pay thru cc010-Exit            
018300     end-if.                                                              
018400     goback.                                                              
018500 aa000-Exit.  exit section.                                               
018600*                                                                         
018700*    Opens the Attendance Master for this call.  File-status              
018800*    failures are treated as "no rows for this week" rather               
018900*    than a hard stop - Py100 already validated the month, so             
019000*    a bad open here just means an empty week on the report.              
019100 aa010-Open-Attendance.                                                   
019200     open     input PY-Attendance-File.                                   
019300     if       PY-Att-File-Status not = "00"                               
019400              move   "Y" to WS-Att-Eof-Switch                             
019500              go to aa010-Exit.                                           
019600     move     "N"  to WS-Att-Eof-Switch.                                  
019700     perform  zz900-Read-Attendance thru zz900-Exit.                      
019800 aa010-Exit.  exit.                                                       
019900*                                                                         
020000*    Single read point for this call's Attendance scan - one              
020100*    Eof switch, set in one place, same habit used throughout             
020200*    this shop's sequential-file paragraphs.                              
020300 zz900-Read-Attendance.                                                   
020400     read     PY-Attendance-File                                          
020500              at end  move "Y" to WS-Att-Eof-Switch.                      
020600 zz900-Exit.  exit.                                                       
020700*                                                                         
020800*    Full-table scan, one pass through the whole Attendance               
020900*    Master per week - same cost the original paid scanning               
021000*    its sheet fresh every week rather than keeping an index              
021100*    or break field, so a mid-run correction never needs a                
021200*    re-sort.  Only rows for this employee, in this week's                
021300*    Start..End range, are handed to Bb020.                               
021400 bb010-Scan-Attendance.                                                   
021500     if       Fa-Emp-No = PY-Emp-No-Param                                 
021600         and  Fa-Date   not < PY-Wk-Start-Param                           
021700         and  Fa-Date   not > PY-Wk-End-Param                             
021800              perform  bb020-Apply-Row thru bb020-Exit.                   
021900     perform  zz900-Read-Attendance thru zz900-Exit.                      
022000 bb010-Exit.  exit.                                                       
022100*                                                                         
022200*    One matching day.  A 0000 log-in or log-out means the                
022300*    employee did not punch that side of the day (Spec's                  
022400*    "blank" rule) and the row contributes nothing - otherwise            
022500*    run the row through the late/start/morning/afternoon/                
022600*    overtime breakdown and fold the regular minutes in.                  
022700 bb020-Apply-Row.                                                         
022800     move     Fa-Log-In   to Att-Log-In.                                  
022900     move     Fa-Log-Out  to Att-Log-Out.                                 
023000     if       Att-Log-In = zero or Att-Log-Out = zero                     
023100              go to bb020-Exit.                                           
023200     perform  cc020-Late-Minutes thru cc020-Exit.                         
023300     perform  cc030-Effective-Start thru cc030-Exit.                      
023400     perform  cc040-Morning-Minutes thru cc040-Exit.                      
023500     perform  cc050-Afternoon-Minutes thru cc050-Exit.                    
023600     add      WS-Morning-Minutes WS-Afternoon-Minutes                     
023700                                 to WS-Regular-Minutes.                   
023800     perform  cc060-Overtime thru cc060-Exit.                             
023900 bb020-Exit.  exit.                                                       
024000*                                                                         
024100*    Late = minutes logged in after 08:00, zero otherwise.                
024200*    Accumulates into the week total even though the effective            
024300*    start (Cc030) still treats a late arrival as starting the            
024400*    paid day at log-in, not at 08:00 - the employee is both              
024500*    docked late minutes and denied the credit for them.                  
024600 cc020-Late-Minutes.                                                      
024700     compute  WS-Log-In-Minutes = Att-In-HH * 60 + Att-In-MM.             
024800     if       WS-Log-In-Minutes > WS-Std-Start-Min                        
024900              compute WS-Row-Late =                                       
025000                      WS-Log-In-Minutes - WS-Std-Start-Min                
025100              add     WS-Row-Late to WS-Late-Minutes                      
025200     else                                                                 
025300              move    zero to WS-Row-Late.                                
025400 cc020-Exit.  exit.                                                       
025500*                                                                         
025600*    Effective start is the later of actual log-in or 08:00 -             
025700*    an early arrival gains no extra credit for showing up                
025800*    before the standard start (the 14/09/88 change above).               
025900 cc030-Effective-Start.                                                   
026000     if       WS-Log-In-Minutes > WS-Std-Start-Min                        
026100              move  WS-Log-In-Minutes to WS-Eff-Start                     
026200     else                                                                 
026300              move  WS-Std-Start-Min  to WS-Eff-Start.                    
026400 cc030-Exit.  exit.                                                       
026500*                                                                         
026600*    Minutes from effective start to the 12:00 lunch cut, or              
026700*    zero if the employee started at or after lunch already.              
026800 cc040-Morning-Minutes.                                                   
026900     if       WS-Eff-Start < WS-Std-Lunch-Start                           
027000              compute WS-Morning-Minutes =                                
027100                      WS-Std-Lunch-Start - WS-Eff-Start                   
027200     else                                                                 
027300              move    zero to WS-Morning-Minutes.                         
027400 cc040-Exit.  exit.                                                       
027500*                                                                         
027600*    Minutes from the 13:00 lunch-back to log-out, capped at              
027700*    17:00 - anything logged past 17:00 is overtime territory             
027800*    and is handled separately by Cc060, not folded in here.              
027900 cc050-Afternoon-Minutes.                                                 
028000     compute  WS-Log-Out-Minutes = Att-Out-HH * 60 + Att-Out-MM.          
028100     if       WS-Log-Out-Minutes < WS-Std-End-Min                         
028200              move    WS-Log-Out-Minutes to WS-Aft-End                    
028300     else                                                                 
028400              move    WS-Std-End-Min     to WS-Aft-End.                   
028500     if       WS-Aft-End > WS-Std-Lunch-End                               
028600              compute WS-Afternoon-Minutes =                              
028700                      WS-Aft-End - WS-Std-Lunch-End                       
028800     else                                                                 
028900              move    zero to WS-Afternoon-Minutes.                       
029000 cc050-Exit.  exit.                                                       
029100*                                                                         
029200*    Overtime only counts when the employee was in at or                  
029300*    before 08:00 AND out after 17:00 (the 03/03/05 change) -             
029400*    a late start forfeits OT no matter how late they stay.               
029500*    Rate is a flat quarter of the hourly rate, not time-and-             
029600*    a-quarter, per the Remarks above.                                    
029700 cc060-Overtime.                                                          
029800     if       WS-Log-In-Minutes  not > WS-Std-Start-Min                   
029900         and  WS-Log-Out-Minutes     > WS-Std-End-Min                     
030000              compute WS-OT-Minutes =                                     
030100                      WS-Log-Out-Minutes - WS-Std-End-Min                 
030200              compute WS-Row-OT-Pay rounded =                             
030300                      (WS-OT-Minutes / 60) * WS-OT-Rate                   
030400              add     WS-Row-OT-Pay to WS-OT-Pay-Total.                   
030500 cc060-Exit.  exit.                                                       
030600*                                                                         
030700*    Rolls the week's accumulators into the Param fields Py100            
030800*    reads back.  Reg-Pay/Salary rounded here (the 16/10/12               
030900*    change) so the printed edit never has to re-truncate.                
031000 cc010-Compute-Weekly-Pay.                                                
031100     move     WS-Regular-Minutes to PY-Wk-Reg-Min-Param.                  
031200     move     WS-Late-Minutes    to PY-Wk-Late-Min-Param.                 
031300     compute  PY-Wk-Reg-Pay-Param rounded =                               
031400              (WS-Regular-Minutes / 60) * PY-Hourly-Rate-Param.           
031500     move     WS-OT-Pay-Total    to PY-Wk-OT-Pay-Param.                   
031600     compute  PY-Wk-Salary-Param rounded =                                
031700              PY-Wk-Reg-Pay-Param + PY-Wk-OT-Pay-Param.                   
031800 cc010-Exit.  exit.                                                       
031900*                                                                         
032000*    Console echo of the week Py100 handed down, so the                   
032100*    operator log shows which Sunday-Saturday span this call              
032200*    actually covered (see 19/04/17 change above).                        
032300 zz905-Log-Week-Range.                                                    
032400     move     PY-Wk-Start-Param  to  WS-Wk-St-Date.                       
032500     move     PY-Wk-End-Param    to  WS-Wk-En-Date.                       
032600     accept   WS-Run-Date        from date YYYYMMDD.                      
032700     move     spaces             to  WS-Range-Msg.                        
032800     string   "PY110 - WEEK " delimited by size                           
032900              WS-Wk-St-MM delimited by size                               
033000              "/" delimited by size                                       
033100              WS-Wk-St-DD delimited by size                               
033200              "/" delimited by size                                       
033300              WS-Wk-St-CCYY delimited by size                             
033400              " TO " delimited by size                                    
033500              WS-Wk-En-MM delimited by size                               
033600              "/" delimited by size                                       
033700              WS-Wk-En-DD delimited by size                               
033800              "/" delimited by size                                       
033900              WS-Wk-En-CCYY delimited by size                             
034000              " ON " delimited by size                                    
034100              WS-Run-MM delimited by size                                 
034200              "/" delimited by size                                       
034300              WS-Run-DD delimited by size                                 
034400              "/" delimited by size                                       
034500              WS-Run-CCYY delimited by size                               
034600              into WS-Range-Msg.                                          
034700     display  WS-Range-Msg upon console.                                  
034800 zz905-Exit.  exit.                                                       
034900*                                                                         
