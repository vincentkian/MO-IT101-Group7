000100* Select For Attendance Master File.                                      
000200* 14/03/84 rms - Created.                                                 
000300*                                                                         
000400     select  PY-Attendance-File  assign       PYATTFIL                    
000500                                 organization line sequential             
000600                                 status       PY-Att-File-Status.         
000700*                                                                         
