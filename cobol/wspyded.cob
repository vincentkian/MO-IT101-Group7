000100*******************************************                               
000200*                                          *                              
000300* Record Definition For Statutory         *                               
000400*   Deduction Tables - Internal Working   *                               
000500*   Storage used by Py120                 *                               
000600*******************************************                               
000700* SSS-Table is the bracket-contribution table (ceiling                    
000800* match on monthly salary).  Wht-Table is the progressive                 
000900* withholding-tax bracket table.  Both built by Py120's                   
001000* Bb010 at start of run - no Value clause per occurrence,                 
001100* same house rule as the old Ded-Fwt-Mar table in Wspyded.                
001200*                                                                         
001300* Wht-Floor/Ceiling bound the bracket for the row scan;                   
001400* Wht-Sub-Base is the amount subtracted from taxable income               
001500* in the tax formula - kept apart from Wht-Floor so the                   
001600* 20,832.50 no-bracket gap in the old system carries over                 
001700* untouched (see Py120 Bb120 remarks).                                    
001800*                                                                         
001900* 21/05/84 rms - Created.                                                 
002000* 11/11/94 efc - Widened Wht-Base-Tax for the top bracket.                
002100* 07/02/01 jpt - Pagibig cap added (was uncapped before).                 
002200* 30/09/09 rms - Split Wht-Floor from Wht-Sub-Base so the                 
002300*                bracket gap could be kept without fudging                
002400*                the subtraction amount in the formula.                   
002500*                                                                         
002600 01  PY-Ded-Tables.                                                       
002700     03  PY-SSS-Table  occurs 44 times                                    
002800                        indexed by PY-Sss-Ix.                             
002900         05  PY-Sss-Cutoff         pic 9(5)v99   comp-3.                  
003000         05  PY-Sss-Contribution   pic 9(5)v99   comp-3.                  
003100     03  PY-Wht-Table  occurs 6 times                                     
003200                        indexed by PY-Wht-Ix.                             
003300         05  PY-Wht-Floor          pic 9(7)v99   comp-3.                  
003400         05  PY-Wht-Ceiling        pic 9(7)v99   comp-3.                  
003500         05  PY-Wht-Sub-Base       pic 9(7)v99   comp-3.                  
003600         05  PY-Wht-Base-Tax       pic 9(7)v99   comp-3.                  
003700         05  PY-Wht-Rate           pic v9(4)     comp-3.                  
003800     03  PY-Philhealth-Low-Cap     pic 9(5)v99   comp-3                   
003900                                   value 10000.00.                        
004000     03  PY-Philhealth-High-Cap    pic 9(5)v99   comp-3                   
004100                                   value 60000.00.                        
004200     03  PY-Philhealth-Flat-Low    pic 9(5)v99   comp-3                   
004300                                   value 300.00.                          
004400     03  PY-Philhealth-Flat-High   pic 9(5)v99   comp-3                   
004500                                   value 1800.00.                         
004600     03  PY-Philhealth-Rate        pic v9(4)     comp-3                   
004700                                   value 0.0300.                          
004800     03  PY-Pagibig-Low            pic 9(5)v99   comp-3                   
004900                                   value 1000.00.                         
005000     03  PY-Pagibig-Mid            pic 9(5)v99   comp-3                   
005100                                   value 1500.00.                         
005200     03  PY-Pagibig-Low-Rate       pic v9(4)     comp-3                   
005300                                   value 0.0100.                          
005400     03  PY-Pagibig-High-Rate      pic v9(4)     comp-3                   
005500                                   value 0.0200.                          
005600     03  PY-Pagibig-Cap            pic 9(5)v99   comp-3                   
005700                                   value 100.00.                          
005800     03  filler                    pic x(04).                             
005900*                                                                         
