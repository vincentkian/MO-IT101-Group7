000100*******************************************************                   
000200*                                                     *                   
000300*          Pay Period Week Range Generator            *                   
000400*                                                     *                   
000500*******************************************************                   
000600 identification   division.                                               
000700 program-id.      py105.                                                  
000800 author.          R. M. Santos.                                           
000900 installation.    Motorph Manufacturing Corp - Systems.                   
001000 date-written.    18/03/1984.                                             
001100 date-compiled.                                                           
001200 security.        Confidential - Payroll Sub-System.                      
001300*                                                                         
001400* Remarks.        Called by Py100 (Aa030) to turn a month                 
001500*                 name into the set of pay-period weeks                   
001600*                 falling in that month, each week being                  
001700*                 Sunday-to-Saturday (or truncated at the                 
001800*                 run boundaries) against the fixed 2024                  
001900*                 pay calendar covering 03/06 to 31/12.                   
002000*                                                                         
002100*                 The calendar itself is carried as a                     
002200*                 44-... no, a 31 row literal table, same                 
002300*                 bracket-table idiom as the old Ded-Fwt                  
002400*                 tables in Wspyded - built by Move, not                  
002500*                 by Value per occurrence.                                
002600*                                                                         
002700* Changes:                                                                
002800* 18/03/84 rms - Created.                                                 
002900* 02/05/90 efc - Split raw-table build out of Aa000 into                  
003000*                its own paragraph so Py100 could re-call                 
003100*                Py105 mid-run without rebuilding twice.                  
003200* 19/02/99 jpt - Y2K.  All period boundaries now carried                  
003300*                as mmddccyy throughout, no windowing.                    
003400* 11/07/03 rms - Filter now matches month name regardless                 
003500*                of case as operators key it free-form.                   
003600* 08/06/07 efc - Weeks-In-Month zeroised on entry so a                    
003700*                bad month name returns a clean empty set.                
003800* 05/03/11 rms - Removed unused Ws-Program-Dates work area                
003900*                left over from the old manual run-log stamp.             
004000* 19/04/17 efc - Added month-block and spill-over remarks                 
004100*                through the raw-table build - the grid had               
004200*                no inline commentary at all below Bb010's                
004300*                banner, which made it too easy to miscount               
004400*                rows when adding a later year's calendar.                
004500*                                                                         
004600 environment      division.                                               
004700 configuration    section.                                                
004800 source-computer. IBM-370.                                                
004900 object-computer. IBM-370.                                                
005000 special-names.   C01 is TOP-OF-FORM.                                     
005100 data             division.                                               
005200 working-storage  section.                                                
005300*                                                                         
005400 01  PY-Raw-Week-Table.                                                   
005500     03  PY-Raw-Week-Entry  occurs 31 times                               
005600                             indexed by PY-Raw-Ix.                        
005700         05  PY-Raw-Wk-No          pic 99.                                
005800         05  PY-Raw-Wk-No-R    redefines  PY-Raw-Wk-No.                   
005900             07  PY-Raw-Wk-No-T    pic 9.                                 
006000             07  PY-Raw-Wk-No-U    pic 9.                                 
006100         05  PY-Raw-Wk-Month      pic x(9).                               
006200         05  PY-Raw-Wk-Start      pic 9(8).                               
006300         05  PY-Raw-Wk-Start-R redefines  PY-Raw-Wk-Start.                
006400             07  PY-Raw-St-MM      pic 99.                                
006500             07  PY-Raw-St-DD      pic 99.                                
006600             07  PY-Raw-St-CCYY    pic 9(4).                              
006700         05  PY-Raw-Wk-End        pic 9(8).                               
006800         05  PY-Raw-Wk-End-R   redefines  PY-Raw-Wk-End.                  
006900             07  PY-Raw-En-MM      pic 99.                                
007000             07  PY-Raw-En-DD      pic 99.                                
007100             07  PY-Raw-En-CCYY    pic 9(4).                              
007200         05  filler               pic x(04).                              
007300*                                                                         
007400 77  WS-Out-Ix               pic 99        comp.                          
007500 77  WS-Month-Upper          pic x(9).                                    
007600*                                                                         
007700 linkage          section.                                                
007800*                                                                         
007900 copy "wscall.cob".                                                       
008000 copy "wspywk.cob".                                                       
008100*                                                                         
008200 procedure        division using  WS-Calling-Data                         
008300                                   PY-Month-Requested                     
008400                                   PY-Week-Table                          
008500                                   PY-Weeks-In-Month.                     
008600*                                                                         
008700*    Mainline.  Build the full 31-week grid fresh on every                
008800*    call (the 1990 change above split this out precisely so              
008900*    re-calling from Py100 never has to carry state between               
009000*    calls), then filter it down to the one month asked for.              
009100 aa000-Main            section.                                           
009200     move     "py105"   to  WS-Called.                                    
009300     perform  bb010-Build-Raw-Table thru bb010-Exit.                      
009400     perform  bb020-Filter-By-Month thru bb020-Exit.                      
009500     goback.                                                              
009600 aa000-Exit.  exit section.                                               
009700*                                                                         
009800 bb010-Build-Raw-Table.                                                   
009900*    Loads the fixed 31 week pay-period grid for the                      
010000*    03/06/2024 - 31/12/2024 run, oldest week first.                      
010100*    Start/End carried mmddccyy, same order as Att-Date,                  
010200*    so Py110 can range-test without reformatting either.                 
010300*    Straight literal Move per field, not Value-per-occurrence            
010400*    under Occurs - same hand-built bracket-table habit this              
010500*    shop uses for the Sss/Wht tables in Wspyded, kept here so            
010600*    a future year's calendar can be dropped in row by row                
010700*    without having to redo the table's Occurs clause.                    
010800*                                                                         
010900*    JUNE - weeks 1-4 (run starts mid-month, 03 June).                    
011000     move   1 to PY-Raw-Wk-No(1)                                          
011100     move  "JUNE" to PY-Raw-Wk-Month(1)                                   
011200     move  06032024 to PY-Raw-Wk-Start(1)                                 
011300     move  06092024 to PY-Raw-Wk-End(1)                                   
011400     move   2 to PY-Raw-Wk-No(2)                                          
011500     move  "JUNE" to PY-Raw-Wk-Month(2)                                   
011600     move  06102024 to PY-Raw-Wk-Start(2)                                 
011700     move  06162024 to PY-Raw-Wk-End(2)                                   
011800     move   3 to PY-Raw-Wk-No(3)                                          
011900     move  "JUNE" to PY-Raw-Wk-Month(3)                                   
012000     move  06172024 to PY-Raw-Wk-Start(3)                                 
012100     move  06232024 to PY-Raw-Wk-End(3)                                   
012200     move   4 to PY-Raw-Wk-No(4)                                          
012300     move  "JUNE" to PY-Raw-Wk-Month(4)                                   
012400     move  06242024 to PY-Raw-Wk-Start(4)                                 
012500     move  06302024 to PY-Raw-Wk-End(4)                                   
012600*                                                                         
012700*    JULY - weeks 5-9, a full calendar month with no holiday              
012800*    carve-outs - Spec does not treat holiday pay any different           
012900*    from a regular work day, so this grid has no "holiday                
013000*    week" flag anywhere, unlike some of the shop's other                 
013100*    calendars that do mark them.                                         
013200     move   5 to PY-Raw-Wk-No(5)                                          
013300     move  "JULY" to PY-Raw-Wk-Month(5)                                   
013400     move  07012024 to PY-Raw-Wk-Start(5)                                 
013500     move  07072024 to PY-Raw-Wk-End(5)                                   
013600     move   6 to PY-Raw-Wk-No(6)                                          
013700     move  "JULY" to PY-Raw-Wk-Month(6)                                   
013800     move  07082024 to PY-Raw-Wk-Start(6)                                 
013900     move  07142024 to PY-Raw-Wk-End(6)                                   
014000     move   7 to PY-Raw-Wk-No(7)                                          
014100     move  "JULY" to PY-Raw-Wk-Month(7)                                   
014200     move  07152024 to PY-Raw-Wk-Start(7)                                 
014300     move  07212024 to PY-Raw-Wk-End(7)                                   
014400     move   8 to PY-Raw-Wk-No(8)                                          
014500     move  "JULY" to PY-Raw-Wk-Month(8)                                   
014600     move  07222024 to PY-Raw-Wk-Start(8)                                 
014700     move  07282024 to PY-Raw-Wk-End(8)                                   
014800*    Week 9 spills into August (starts 29 July, ends 04 Aug)              
014900*    but is keyed JULY since it starts there.                             
015000     move   9 to PY-Raw-Wk-No(9)                                          
015100     move  "JULY" to PY-Raw-Wk-Month(9)                                   
015200     move  07292024 to PY-Raw-Wk-Start(9)                                 
015300     move  08042024 to PY-Raw-Wk-End(9)                                   
015400*                                                                         
015500*    AUGUST - weeks 10-13, four clean Sunday-Saturday weeks               
015600*    with no boundary truncation at either end of the month.              
015700     move  10 to PY-Raw-Wk-No(10)                                         
015800     move  "AUGUST" to PY-Raw-Wk-Month(10)                                
015900     move  08052024 to PY-Raw-Wk-Start(10)                                
016000     move  08112024 to PY-Raw-Wk-End(10)                                  
016100     move  11 to PY-Raw-Wk-No(11)                                         
016200     move  "AUGUST" to PY-Raw-Wk-Month(11)                                
016300     move  08122024 to PY-Raw-Wk-Start(11)                                
016400     move  08182024 to PY-Raw-Wk-End(11)                                  
016500     move  12 to PY-Raw-Wk-No(12)                                         
016600     move  "AUGUST" to PY-Raw-Wk-Month(12)                                
016700     move  08192024 to PY-Raw-Wk-Start(12)                                
016800     move  08252024 to PY-Raw-Wk-End(12)                                  
016900*    Week 13 spills into September, same keyed-by-start rule.             
017000     move  13 to PY-Raw-Wk-No(13)                                         
017100     move  "AUGUST" to PY-Raw-Wk-Month(13)                                
017200     move  08262024 to PY-Raw-Wk-Start(13)                                
017300     move  09012024 to PY-Raw-Wk-End(13)                                  
017400*                                                                         
017500*    SEPTEMBER - weeks 14-18 (week 18 runs into October).                 
017600     move  14 to PY-Raw-Wk-No(14)                                         
017700     move  "SEPTEMBER" to PY-Raw-Wk-Month(14)                             
017800     move  09022024 to PY-Raw-Wk-Start(14)                                
017900     move  09082024 to PY-Raw-Wk-End(14)                                  
018000     move  15 to PY-Raw-Wk-No(15)                                         
018100     move  "SEPTEMBER" to PY-Raw-Wk-Month(15)                             
018200     move  09092024 to PY-Raw-Wk-Start(15)                                
018300     move  09152024 to PY-Raw-Wk-End(15)                                  
018400     move  16 to PY-Raw-Wk-No(16)                                         
018500     move  "SEPTEMBER" to PY-Raw-Wk-Month(16)                             
018600     move  09162024 to PY-Raw-Wk-Start(16)                                
018700     move  09222024 to PY-Raw-Wk-End(16)                                  
018800     move  17 to PY-Raw-Wk-No(17)                                         
018900     move  "SEPTEMBER" to PY-Raw-Wk-Month(17)                             
019000     move  09232024 to PY-Raw-Wk-Start(17)                                
019100     move  09292024 to PY-Raw-Wk-End(17)                                  
019200     move  18 to PY-Raw-Wk-No(18)                                         
019300     move  "SEPTEMBER" to PY-Raw-Wk-Month(18)                             
019400     move  09302024 to PY-Raw-Wk-Start(18)                                
019500     move  10062024 to PY-Raw-Wk-End(18)                                  
019600*                                                                         
019700*    OCTOBER - weeks 19-22 (week 22 runs into November, same              
019800*    spill-over idiom as week 18 above - Wk-Month is keyed on             
019900*    the week's START date, not where it happens to end).                 
020000     move  19 to PY-Raw-Wk-No(19)                                         
020100     move  "OCTOBER" to PY-Raw-Wk-Month(19)                               
020200     move  10072024 to PY-Raw-Wk-Start(19)                                
020300     move  10132024 to PY-Raw-Wk-End(19)                                  
020400     move  20 to PY-Raw-Wk-No(20)                                         
020500     move  "OCTOBER" to PY-Raw-Wk-Month(20)                               
020600     move  10142024 to PY-Raw-Wk-Start(20)                                
020700     move  10202024 to PY-Raw-Wk-End(20)                                  
020800     move  21 to PY-Raw-Wk-No(21)                                         
020900     move  "OCTOBER" to PY-Raw-Wk-Month(21)                               
021000     move  10212024 to PY-Raw-Wk-Start(21)                                
021100     move  10272024 to PY-Raw-Wk-End(21)                                  
021200     move  22 to PY-Raw-Wk-No(22)                                         
021300     move  "OCTOBER" to PY-Raw-Wk-Month(22)                               
021400     move  10282024 to PY-Raw-Wk-Start(22)                                
021500     move  11032024 to PY-Raw-Wk-End(22)                                  
021600*                                                                         
021700*    NOVEMBER - weeks 23-26, four clean weeks between the two             
021800*    spill-over months either side of it (October and December).          
021900     move  23 to PY-Raw-Wk-No(23)                                         
022000     move  "NOVEMBER" to PY-Raw-Wk-Month(23)                              
022100     move  11042024 to PY-Raw-Wk-Start(23)                                
022200     move  11102024 to PY-Raw-Wk-End(23)                                  
022300     move  24 to PY-Raw-Wk-No(24)                                         
022400     move  "NOVEMBER" to PY-Raw-Wk-Month(24)                              
022500     move  11112024 to PY-Raw-Wk-Start(24)                                
022600     move  11172024 to PY-Raw-Wk-End(24)                                  
022700     move  25 to PY-Raw-Wk-No(25)                                         
022800     move  "NOVEMBER" to PY-Raw-Wk-Month(25)                              
022900     move  11182024 to PY-Raw-Wk-Start(25)                                
023000     move  11242024 to PY-Raw-Wk-End(25)                                  
023100     move  26 to PY-Raw-Wk-No(26)                                         
023200     move  "NOVEMBER" to PY-Raw-Wk-Month(26)                              
023300     move  11252024 to PY-Raw-Wk-Start(26)                                
023400     move  12012024 to PY-Raw-Wk-End(26)                                  
023500*                                                                         
023600*    DECEMBER - weeks 27-31, last week truncated at the                   
023700*    31 December run boundary (week 31 is Mon-Tue only) - the             
023800*    grid simply stops there, it does not wrap into a 2025                
023900*    week 32.  Extending the calendar past year-end is future             
024000*    work for whoever maintains this table next.                          
024100     move  27 to PY-Raw-Wk-No(27)                                         
024200     move  "DECEMBER" to PY-Raw-Wk-Month(27)                              
024300     move  12022024 to PY-Raw-Wk-Start(27)                                
024400     move  12082024 to PY-Raw-Wk-End(27)                                  
024500     move  28 to PY-Raw-Wk-No(28)                                         
024600     move  "DECEMBER" to PY-Raw-Wk-Month(28)                              
024700     move  12092024 to PY-Raw-Wk-Start(28)                                
024800     move  12152024 to PY-Raw-Wk-End(28)                                  
024900     move  29 to PY-Raw-Wk-No(29)                                         
025000     move  "DECEMBER" to PY-Raw-Wk-Month(29)                              
025100     move  12162024 to PY-Raw-Wk-Start(29)                                
025200     move  12222024 to PY-Raw-Wk-End(29)                                  
025300     move  30 to PY-Raw-Wk-No(30)                                         
025400     move  "DECEMBER" to PY-Raw-Wk-Month(30)                              
025500     move  12232024 to PY-Raw-Wk-Start(30)                                
025600     move  12292024 to PY-Raw-Wk-End(30)                                  
025700     move  31 to PY-Raw-Wk-No(31)                                         
025800     move  "DECEMBER" to PY-Raw-Wk-Month(31)                              
025900     move  12302024 to PY-Raw-Wk-Start(31)                                
026000     move  12312024 to PY-Raw-Wk-End(31)                                  
026100 bb010-Exit.  exit.                                                       
026200*                                                                         
026300*    Upper-cases whatever case the operator keyed the month               
026400*    name in (the 2003 change above) before the compare, zeroes           
026500*    the returned count first so a bad month name comes back              
026600*    as a clean empty table rather than whatever Py100 handed             
026700*    in, then walks all 31 raw rows once looking for matches.             
026800 bb020-Filter-By-Month.                                                   
026900     move     zero      to  PY-Weeks-In-Month.                            
027000     move     PY-Month-Requested to WS-Month-Upper.                       
027100     inspect  WS-Month-Upper converting                                   
027200              "abcdefghijklmnopqrstuvwxyz"                                
027300              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
027400     set      WS-Out-Ix  to  1.                                           
027500     perform  bb025-Filter-One-Week thru bb025-Exit                       
027600              varying PY-Raw-Ix from 1 by 1                               
027700              until   PY-Raw-Ix > 31.                                     
027800 bb020-Exit.  exit.                                                       
027900*                                                                         
028000*    A non-matching row just falls through (Go To the exit,               
028100*    the output index is untouched); a match copies the row               
028200*    into the next free slot of Py-Week-Table and pre-zeroes              
028300*    its five accumulator fields - Py110 only ever adds into              
028400*    them, it never moves zero itself, so they have to start              
028500*    clean here or a prior call's leftover figures would bleed            
028600*    into this one (Py-Week-Table is Linkage, not Working-                
028700*    Storage, so GnuCOBOL gives no fresh-storage guarantee).              
028800 bb025-Filter-One-Week.                                                   
028900     if       PY-Raw-Wk-Month(PY-Raw-Ix) not = WS-Month-Upper             
029000              go to bb025-Exit.                                           
029100     move     PY-Raw-Wk-No(PY-Raw-Ix)    to PY-Wk-No(WS-Out-Ix).          
029200     move     PY-Raw-Wk-Month(PY-Raw-Ix)                                  
029300                                 to PY-Wk-Month(WS-Out-Ix).               
029400     move     PY-Raw-Wk-Start(PY-Raw-Ix)                                  
029500                                 to PY-Wk-Start(WS-Out-Ix).               
029600     move     PY-Raw-Wk-End(PY-Raw-Ix)   to PY-Wk-End(WS-Out-Ix).         
029700     move     zero  to PY-Wk-Reg-Minutes(WS-Out-Ix)                       
029800                        PY-Wk-Late-Minutes(WS-Out-Ix)                     
029900                        PY-Wk-Reg-Pay(WS-Out-Ix)                          
030000                        PY-Wk-OT-Pay(WS-Out-Ix)                           
030100                        PY-Wk-Salary(WS-Out-Ix).                          
030200     add      1  to PY-Weeks-In-Month.                                    
030300     set      WS-Out-Ix up by 1.                                          
030400 bb025-Exit.  exit.                                                       
030500*                                                                         
