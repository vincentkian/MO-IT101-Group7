000100*******************************************                               
000200*                                          *                              
000300* Working Storage For The Payroll Summary *                               
000400*   Report - Derived, Not Stored          *                               
000500*******************************************                               
000600* Built up across Aa040/Aa050/Aa060 in Py100 as the                       
000700* employee's weekly figures and deductions are produced;                  
000800* never written to a file of its own, only to the print                   
000900* line in Fdpyrpt.                                                        
001000*                                                                         
001100* 26/03/84 rms - Created.                                                 
001200* 14/08/97 efc - Split Ps-Birthday out to its own edited                  
001300*                field so date-form changes do not upset                  
001400*                column alignment on the heading line.                    
001500*                                                                         
001600 01  PY-Summary-Record.                                                   
001700     03  Ps-Emp-Number          pic 9(6).                                 
001800     03  Ps-Name                pic x(61).                                
001900     03  Ps-Birthday            pic x(10).                                
002000     03  Ps-Week-No             pic 99.                                   
002100     03  Ps-Week-Start          pic x(10).                                
002200     03  Ps-Week-End            pic x(10).                                
002300     03  Ps-Regular-Hours       pic 9(3)v9(2).                            
002400     03  Ps-Late-Minutes        pic 9(5).                                 
002500     03  Ps-Regular-Pay         pic 9(7)v99   comp-3.                     
002600     03  Ps-Overtime-Pay        pic 9(7)v99   comp-3.                     
002700     03  Ps-Weekly-Salary       pic 9(7)v99   comp-3.                     
002800     03  Ps-Monthly-Salary      pic 9(7)v99   comp-3.                     
002900     03  Ps-Sss                 pic 9(5)v99   comp-3.                     
003000     03  Ps-Philhealth          pic 9(5)v99   comp-3.                     
003100     03  Ps-Pagibig             pic 9(5)v99   comp-3.                     
003200     03  Ps-Withholding-Tax     pic 9(7)v99   comp-3.                     
003300     03  Ps-Monthly-Benefits    pic 9(5)v99   comp-3.                     
003400     03  Ps-Net-Pay             pic 9(7)v99   comp-3.                     
003500     03  filler                 pic x(9).                                 
003600*                                                                         
