000100*******************************************                               
000200*                                          *                              
000300* Record Definition For Employee          *                               
000400*  Master - Internal (packed) Layout      *                               
000500*    Uses Emp-No as key                   *                               
000600*******************************************                               
000700* Working copy built from Fdpyemp external record by                      
000800* Aa040-Find-Employee in py100.  Amounts held Comp-3                      
000900* here for arithmetic; external file keeps them zoned.                    
001000*                                                                         
001100* 12/03/84 rms - Created.                                                 
001200* 04/09/86 efc - Added Emp-Search-Name for name-break printing.           
001300* 19/02/99 jpt - Y2K.  Emp-Birth-Date widened 9(6) to 9(8),               
001400*                mmddccyy order kept to match source sheet.               
001500* 08/06/07 rms - Benefits renamed to match Revenue circular.              
001600*                                                                         
001700 01  PY-Employee-Record.                                                  
001800     03  Emp-No                pic 9(6).                                  
001900     03  Emp-Last-Name         pic x(30).                                 
002000     03  Emp-First-Name        pic x(30).                                 
002100     03  Emp-Search-Name       pic x(61).                                 
002200     03  Emp-Birth-Date        pic 9(8).                                  
002300     03  Emp-Birth-Date-R  redefines Emp-Birth-Date.                      
002400         05  Emp-Birth-MM      pic 99.                                    
002500         05  Emp-Birth-DD      pic 99.                                    
002600         05  Emp-Birth-CCYY    pic 9(4).                                  
002700     03  Emp-Rice-Subsidy      pic 9(5)v99   comp-3.                      
002800     03  Emp-Phone-Allowance   pic 9(5)v99   comp-3.                      
002900     03  Emp-Clothing-Allow    pic 9(5)v99   comp-3.                      
003000     03  Emp-Hourly-Rate       pic 9(5)v99   comp-3.                      
003100     03  filler                pic x(11).                                 
003200*                                                                         
