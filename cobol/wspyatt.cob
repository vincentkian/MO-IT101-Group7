000100*******************************************                               
000200*                                          *                              
000300* Record Definition For Attendance        *                               
000400*   Transactions - Internal Layout        *                               
000500*    Uses Att-Emp-No + Att-Date as key     *                              
000600*******************************************                               
000700* One row per employee per working day.  Log-in/out                       
000800* of 0000 means the employee did not log that side of                     
000900* the day - row contributes no hours (Spec "blank" rule).                 
001000*                                                                         
001100* 14/03/84 rms - Created.                                                 
001200* 22/07/91 efc - Split Att-Log-In/Out into HH/MM redefines                
001300*                for the minutes arithmetic in Py110.                     
001400*                                                                         
001500 01  PY-Attendance-Record.                                                
001600     03  Att-Emp-No            pic 9(6).                                  
001700     03  Att-Date              pic 9(8).                                  
001800     03  Att-Date-R  redefines Att-Date.                                  
001900         05  Att-Date-MM       pic 99.                                    
002000         05  Att-Date-DD       pic 99.                                    
002100         05  Att-Date-CCYY     pic 9(4).                                  
002200     03  Att-Log-In            pic 9(4).                                  
002300     03  Att-Log-In-R  redefines Att-Log-In.                              
002400         05  Att-In-HH         pic 99.                                    
002500         05  Att-In-MM         pic 99.                                    
002600     03  Att-Log-Out           pic 9(4).                                  
002700     03  Att-Log-Out-R  redefines Att-Log-Out.                            
002800         05  Att-Out-HH        pic 99.                                    
002900         05  Att-Out-MM        pic 99.                                    
003000     03  filler                pic x(06).                                 
003100*                                                                         
