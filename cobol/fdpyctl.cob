000100* Fd For Payroll Run-Control Card File.                                   
000200* One record per run: employee number + month name.  Fixed                
000300* record, line-sequential - no key, single record read.                   
000400*                                                                         
000500* 23/03/84 rms - Created.                                                 
000600*                                                                         
000700 fd  PY-Control-File.                                                     
000800*                                                                         
000900 01  PY-Control-File-Record.                                              
001000     03  Fc-Emp-No             pic 9(6).                                  
001100     03  Fc-Month              pic x(9).                                  
001200     03  filler                pic x(05).                                 
001300*                                                                         
