000100* Select For Employee Master File.                                        
000200* 12/03/84 rms - Created.                                                 
000300*                                                                         
000400     select  PY-Employee-File  assign       PYEMPFIL                      
000500                               organization line sequential               
000600                               status       PY-Emp-File-Status.           
000700*                                                                         
