000100*******************************************                               
000200*                                          *                              
000300* Record Definition For Pay-Period Week   *                               
000400*   Table - Internal Working Table        *                               
000500*    Uses Wk-No as key (occurs order)     *                               
000600*******************************************                               
000700* Holds the weeks selected for the requested month, in                    
000800* chronological order, plus each week's accumulators as                   
000900* filled in by Py110.  Built by Py105 from the fixed                      
001000* 03/06/2024 - 31/12/2024 pay-period grid (see Py105 Bb010).              
001100*                                                                         
001200* 18/03/84 rms - Created.                                                 
001300* 02/05/90 efc - Added Wk-Reg/Late/Pay accumulators so the                
001400*                same table carries results back to Py100.                
001500*                                                                         
001600 01  PY-Week-Table.                                                       
001700     03  PY-Week-Entry  occurs 31 times                                   
001800                         indexed by PY-Wk-Ix.                             
001900         05  PY-Wk-No             pic 99.                                 
002000         05  PY-Wk-Month          pic x(9).                               
002100         05  PY-Wk-Start          pic 9(8).                               
002200         05  PY-Wk-End            pic 9(8).                               
002300         05  PY-Wk-Reg-Minutes    pic 9(5)      comp-3.                   
002400         05  PY-Wk-Late-Minutes   pic 9(5)      comp-3.                   
002500         05  PY-Wk-Reg-Pay        pic 9(7)v99   comp-3.                   
002600         05  PY-Wk-OT-Pay         pic 9(7)v99   comp-3.                   
002700         05  PY-Wk-Salary         pic 9(7)v99   comp-3.                   
002800     03  filler                   pic x(04).                              
002900 01  PY-Weeks-In-Month-Area.                                              
003000     03  PY-Weeks-In-Month       pic 99.                                  
003100     03  filler                  pic x(02).                               
003200 01  PY-Month-Requested-Area.                                             
003300     03  PY-Month-Requested      pic x(9).                                
003400     03  filler                  pic x(01).                               
003500*                                                                         
