000100* Fd For Attendance Master File - External (zoned) Layout.                
000200* Fixed record, line-sequential, no key - re-scanned in                   
000300* full once per pay-period week by Py110 (matches the                     
000400* original's per-week full-table scan).                                   
000500*                                                                         
000600* 14/03/84 rms - Created.                                                 
000700*                                                                         
000800 fd  PY-Attendance-File.                                                  
000900*                                                                         
001000 01  PY-Attendance-File-Record.                                           
001100     03  Fa-Emp-No             pic 9(6).                                  
001200     03  Fa-Date               pic 9(8).                                  
001300     03  Fa-Log-In             pic 9(4).                                  
001400     03  Fa-Log-Out            pic 9(4).                                  
001500     03  filler                pic x(06).                                 
001600*                                                                         
