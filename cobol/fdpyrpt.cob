000100* Fd For Payroll Summary Report Print File.                               
000200* Plain 80-col print line - this report is a running                      
000300* key/value summary, not a columnar register, so no                       
000400* Report Writer Rd is used (see Py100 remarks).                           
000500*                                                                         
000600* 12/03/84 rms - Created.                                                 
000700* 16/04/91 efc - Added trailing filler to match the standard              
000800*                print-line pad used on the other Py rpt files.           
000900*                                                                         
001000 fd  PY-Report-File.                                                      
001100*                                                                         
001200 01  PY-Report-Line.                                                      
001300     03  Pr-Line               pic x(80).                                 
001400     03  filler                pic x(04).                                 
001500*                                                                         
