000100* Fd For Employee Master File - External (zoned) Layout.                  
000200* Fixed record, line-sequential, no key - sequential scan                 
000300* by Emp-No as per the original (first match wins).                       
000400*                                                                         
000500* 12/03/84 rms - Created.                                                 
000600* 28/11/94 efc - Field widths frozen to match Spec sheet.                 
000700*                                                                         
000800 fd  PY-Employee-File.                                                    
000900*                                                                         
001000 01  PY-Employee-File-Record.                                             
001100     03  Fe-Emp-No             pic 9(6).                                  
001200     03  Fe-Last-Name          pic x(30).                                 
001300     03  Fe-First-Name         pic x(30).                                 
001400     03  Fe-Birth-Date         pic 9(8).                                  
001500     03  Fe-Rice-Subsidy       pic 9(5)v99.                               
001600     03  Fe-Phone-Allowance    pic 9(5)v99.                               
001700     03  Fe-Clothing-Allow     pic 9(5)v99.                               
001800     03  Fe-Hourly-Rate        pic 9(5)v99.                               
001900     03  filler                pic x(05).                                 
002000*                                                                         
